000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCENFI.
000300 AUTHOR.        H ALBORNOZ.
000400 INSTALLATION.  DIR ESTADISTICA Y CENSOS - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  09/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIR ESTADISTICA Y CENSOS.
000800***************************************************************
000900*    PGMCENFI   -   DISTRIBUCION DE UNA VARIABLE DEL CENSO     *
001000*                    REFINADO, FILTRADA POR OTRA VARIABLE      *
001100*    =====================================================    *
001200*  - CARGA DEL DICCIONARIO (DDDICC) LOS CODIGOS DE LA VARIABLE *
001300*    A INFORMAR (WS-GRUPO-VBLE) Y LOS ORDENA ASCENDENTE.       *
001400*  - LEE EL CENSO REFINADO (DDCENREF); SOLO CONSIDERA LOS      *
001500*    REGISTROS CUYA VARIABLE DE FILTRO (WS-FILT-VBLE) TENGA UN *
001600*    CODIGO INCLUIDO EN LA LISTA DE FILTRO (WS-FILT-LISTA).    *
001700*  - DE LOS REGISTROS QUE PASAN EL FILTRO, ACUMULA UN CONTADOR *
001800*    POR CADA CODIGO DE LA VARIABLE A INFORMAR.                *
001900*  - IMPRIME EL LISTADO CON EL TITULO DEL FILTRO APLICADO,     *
002000*    ETIQUETA, CANTIDAD Y TOTAL (DDLSTFIL).                    *
002100*  - EL FILTRO Y LA VARIABLE A INFORMAR SE FIJAN EN WORKING-   *
002200*    STORAGE; ESTE PROGRAMA NO RECIBE PARAMETROS DE CORRIDA.   *
002300***************************************************************
002400*    HISTORIAL DE MODIFICACIONES                               *
002500*    -----------------------------------------------------     *
002600*    09/04/87 HA    ALTA DEL PROGRAMA - VERSION INICIAL.       *
002700*    30/09/87 HA    SE AGREGA RENGLON DE TOTAL AL PIE DEL      *
002800*                   LISTADO (PEDIDO METODOLOGIA NOTA 8/87).    *
002900*    25/01/89 RQ    SE ORDENA LA TABLA DE CODIGOS POR VALOR    *
003000*                   ASCENDENTE ANTES DE IMPRIMIR.              *
003100*    03/02/93 MSG   ESTANDARIZA MENSAJES DE LOG SEGUN NUEVO    *
003200*                   FORMATO DE 80 POSICIONES DEL DEPARTAMENTO. *
003300*    30/01/98 DAP   AMPLIA LA LISTA DE FILTRO A 10 CODIGOS.    *
003400*    14/12/99 DAP   REVISION Y2K: NO SE UTILIZAN FECHAS DE 2   *
003500*                   DIGITOS EN ESTE PROGRAMA, SIN IMPACTO.     *
003600*    17/06/03 DAP   PARAMETRIZA EL FILTRO Y LA VARIABLE A      *
003700*                   INFORMAR EN UN SOLO LUGAR DE WORKING.      *
003800*    26/09/06 LFR   PASA CONTADORES DE WORKING A COMP PARA     *
003900*                   ALINEAR CON EL ESTANDAR DE PROGRAMACION.   *
004000***************************************************************
004100
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT ARCH-DICC    ASSIGN DDDICC
005300            FILE STATUS IS FS-DICC.
005400
005500     SELECT ARCH-REFIN   ASSIGN DDCENREF
005600            FILE STATUS IS FS-REFIN.
005700
005800     SELECT ARCH-LSTFIL  ASSIGN DDLSTFIL
005900            FILE STATUS IS FS-LSTFIL.
006000
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  ARCH-DICC
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-DICC.
006900     05  REG-DICC-CUERPO      PIC X(49).
007000     05  FILLER               PIC X(01).
007100
007200 FD  ARCH-REFIN
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-REFIN.
007600     05  REG-REFIN-CUERPO     PIC X(29).
007700     05  FILLER               PIC X(01).
007800
007900 FD  ARCH-LSTFIL
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-LSTFIL.
008300     05  REG-LSTFIL-CUERPO    PIC X(79).
008400     05  FILLER               PIC X(01).
008500
008600 WORKING-STORAGE SECTION.
008700*=======================*
008800
008900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009000
009100*---- VARIABLE A INFORMAR Y FILTRO (PARAMETRO DE CORRIDA FIJO) ----
009200 77  WS-GRUPO-VBLE            PIC X(12)   VALUE 'MARITAL-STAT'.
009300 77  WS-FILT-VBLE             PIC X(12)   VALUE 'ECON-ACT'.
009400
009500*    LISTA DE CODIGOS ADMITIDOS PARA EL FILTRO (WS-FILT-VBLE)
009600 01  TAB-FILT-LISTA.
009700     05  WS-FILT-CODIGO OCCURS 1 TO 10 TIMES
009800                        DEPENDING ON WS-FILT-CANT
009900                        INDEXED BY IX-FLT
010000                        PIC S9(02) SIGN LEADING SEPARATE
010100                        VALUE ZERO.
010200
010300*---- ARCHIVOS ----------------------------------------------------
010400 77  FS-DICC                  PIC XX      VALUE SPACES.
010500     88  FS-DICC-FIN                      VALUE '10'.
010600 77  FS-REFIN                 PIC XX      VALUE SPACES.
010700     88  FS-REFIN-FIN                     VALUE '10'.
010800 77  FS-LSTFIL                PIC XX      VALUE SPACES.
010900
011000 77  WS-NRO-PAGINA            PIC 9(03) COMP  VALUE ZERO.
011100
011200*---- CONTADORES (COMP POR ESTANDAR) ------------------------------
011300 77  WS-CANT-LEIDOS           PIC 9(07) COMP  VALUE ZERO.
011400 77  WS-CANT-FILTRADOS        PIC 9(07) COMP  VALUE ZERO.
011500 77  WS-CANT-SIN-CODIGO       PIC 9(07) COMP  VALUE ZERO.
011600 77  WS-DIC-CANT              PIC 9(03) COMP  VALUE ZERO.
011700 77  WS-FILT-CANT             PIC 9(03) COMP  VALUE 4.
011800 77  WS-IX-AUX                PIC 9(03) COMP  VALUE ZERO.
011900
012000*---- CAMPOS PARA EL ORDENAMIENTO POR INTERCAMBIO -----------------
012100 77  WS-HUBO-CAMBIO           PIC X(02)   VALUE 'SI'.
012200 77  WS-CODIGO-AUX            PIC S9(02) SIGN LEADING SEPARATE.
012300 77  WS-COD-OBSERVADO         PIC S9(02) SIGN LEADING SEPARATE.
012400 77  WS-COD-EDITADO           PIC ---9.
012500 77  WS-ETIQUETA-AUX          PIC X(30)   VALUE SPACES.
012600
012700*---- CODIGOS ADMITIDOS PARA EL FILTRO: ACTIVO, DESOCUPADO, -------
012800*---- SUBOCUPADO Y NO ESPECIFICADO (LISTA FIJADA POR PEDIDO DE  ---
012900*---- METODOLOGIA CENSAL, NOTA 8/87) ------------------------------
013000 01  TAB-FILT-VALORES-INI.
013100     05  FILLER              PIC S9(02)  VALUE +1.
013200     05  FILLER              PIC S9(02)  VALUE +2.
013300     05  FILLER              PIC S9(02)  VALUE +3.
013400     05  FILLER              PIC S9(02)  VALUE -8.
013500
013600 01  TAB-FILT-VALORES-INI-R REDEFINES TAB-FILT-VALORES-INI.
013700     05  WS-FILT-VALOR-INI OCCURS 4 TIMES
013800                            PIC S9(02) SIGN LEADING SEPARATE.
013900
014000*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
014100
014200*    COPY CPDICCEN.
014300*    LAYOUT DICCIONARIO DE VALORES ADMISIBLES DE CENSO
014400 01  WS-REG-DICCIO.
014500     03  ENT-VARIABLE        PIC X(12)   VALUE SPACES.
014600     03  ENT-CODIGO          PIC X(03)   VALUE SPACES.
014700     03  ENT-ETIQUETA        PIC X(30)   VALUE SPACES.
014800     03  FILLER              PIC X(05)   VALUE SPACES.
014900
015000*    COPY CPCENSO.
015100*    LAYOUT REGISTRO DE CENSO (REFINADO)
015200 01  WS-REG-CENSO.
015300     03  CEN-NRO-SERIE       PIC 9(07)   VALUE ZEROS.
015400     03  CEN-SEXO            PIC X(03)   VALUE SPACES.
015500     03  CEN-GRUPO-EDAD      PIC X(03)   VALUE SPACES.
015600     03  CEN-EST-CIVIL       PIC X(03)   VALUE SPACES.
015700     03  CEN-ACT-ECON        PIC X(03)   VALUE SPACES.
015800     03  CEN-SALUD           PIC X(03)   VALUE SPACES.
015900     03  FILLER              PIC X(08)   VALUE SPACES.
016000
016100 01  WS-REG-CENSO-NUM REDEFINES WS-REG-CENSO.
016200     03  CENN-NRO-SERIE      PIC 9(07).
016300     03  CENN-SEXO           PIC S9(02) SIGN LEADING SEPARATE.
016400     03  CENN-GRUPO-EDAD     PIC S9(02) SIGN LEADING SEPARATE.
016500     03  CENN-EST-CIVIL      PIC S9(02) SIGN LEADING SEPARATE.
016600     03  CENN-ACT-ECON       PIC S9(02) SIGN LEADING SEPARATE.
016700     03  CENN-SALUD          PIC S9(02) SIGN LEADING SEPARATE.
016800     03  FILLER              PIC X(08).
016900
017000*//////////////////////////////////////////////////////////////
017100
017200*---- TABLA DE FRECUENCIA (CODIGO/ETIQUETA/CONTADOR) --------------
017300 01  TAB-FRECUENCIA.
017400     05  WS-FRQ-ENTRADA OCCURS 1 TO 50 TIMES
017500                        DEPENDING ON WS-DIC-CANT
017600                        INDEXED BY IX-FRQ.
017700         10  FRQ-CODIGO      PIC X(03)   VALUE SPACES.
017800         10  FRQ-CODIGO-NUM  REDEFINES FRQ-CODIGO
017900                             PIC S9(02) SIGN LEADING SEPARATE.
018000         10  FRQ-ETIQUETA    PIC X(30)   VALUE SPACES.
018100         10  FRQ-CONTADOR    PIC 9(07) COMP  VALUE ZERO.
018200
018300*---- LINEAS DE IMPRESION -------------------------------------------
018400 01  WS-LINEA-TITULO.
018500     05  FILLER              PIC X(01)   VALUE SPACE.
018600     05  FILLER              PIC X(45)
018700         VALUE 'DIR. ESTADISTICA Y CENSOS - CENSO NACIONAL'.
018800     05  FILLER              PIC X(20)   VALUE 'DISTRIB. FILTRADA'.
018900     05  FILLER              PIC X(06)   VALUE 'PAG. '.
019000     05  TIT-PAGINA          PIC ZZ9.
019100     05  FILLER              PIC X(58)   VALUE SPACES.
019200
019300 01  WS-LINEA-SUBTITULO.
019400     05  FILLER              PIC X(01)   VALUE SPACE.
019500     05  FILLER              PIC X(11)   VALUE 'VARIABLE : '.
019600     05  SUB-VARIABLE        PIC X(12)   VALUE SPACES.
019700     05  FILLER              PIC X(11)   VALUE '  FILTRO: '.
019800     05  SUB-FILTRO          PIC X(12)   VALUE SPACES.
019900     05  FILLER              PIC X(87)   VALUE SPACES.
020000
020100 01  WS-LINEA-ENCABEZADO.
020200     05  FILLER              PIC X(01)   VALUE SPACE.
020300     05  FILLER              PIC X(12)   VALUE 'CODIGO'.
020400     05  FILLER              PIC X(32)   VALUE 'ETIQUETA'.
020500     05  FILLER              PIC X(10)   VALUE 'CANTIDAD'.
020600     05  FILLER              PIC X(24)   VALUE SPACES.
020700
020800 01  WS-LINEA-DETALLE.
020900     05  FILLER              PIC X(01)   VALUE SPACE.
021000     05  DET-CODIGO          PIC ---9.
021100     05  FILLER              PIC X(08)   VALUE SPACES.
021200     05  DET-ETIQUETA        PIC X(30)   VALUE SPACES.
021300     05  FILLER              PIC X(02)   VALUE SPACES.
021400     05  DET-CANTIDAD        PIC ZZZ,ZZ9.
021500     05  FILLER              PIC X(20)   VALUE SPACES.
021600
021700 01  WS-LINEA-TOTAL.
021800     05  FILLER              PIC X(01)   VALUE SPACE.
021900     05  FILLER              PIC X(40)   VALUE 'TOTAL FILTRADO'.
022000     05  TOT-CANTIDAD        PIC ZZZ,ZZ9.
022100     05  FILLER              PIC X(31)   VALUE SPACES.
022200
022300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022400
022500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022600 PROCEDURE DIVISION.
022700
022800 MAIN-PROGRAM-I.
022900
023000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
023100     PERFORM 3000-PROCESO-I   THRU 3000-PROCESO-F
023200        UNTIL FS-REFIN-FIN
023300     PERFORM 6000-IMPRIMIR-I  THRU 6000-IMPRIMIR-F
023400     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.
023500
023600 MAIN-PROGRAM-F. GOBACK.
023700
023800
023900*---- APERTURA DE ARCHIVOS, CARGA DE LA LISTA DE FILTRO Y --------
024000*---- DE LA TABLA DE FRECUENCIA A INFORMAR ------------------------
024100 1000-INICIO-I.
024200
024300     PERFORM 1100-CARGAR-FILTRO-I THRU 1100-CARGAR-FILTRO-F
024400        VARYING IX-FLT FROM 1 BY 1
024500        UNTIL IX-FLT > WS-FILT-CANT
024600
024700     OPEN INPUT ARCH-DICC
024800     IF FS-DICC IS NOT EQUAL '00' THEN
024900        DISPLAY '* ERROR EN OPEN DICCIONARIO = ' FS-DICC
025000        MOVE 9999 TO RETURN-CODE
025100     ELSE
025200        PERFORM 2000-CARGAR-DICC-I THRU 2000-CARGAR-DICC-F
025300           UNTIL FS-DICC-FIN
025400        CLOSE ARCH-DICC
025500     END-IF
025600
025700     IF RETURN-CODE NOT EQUAL 9999
025800        IF WS-DIC-CANT = 0 THEN
025900           DISPLAY '* SIN CODIGOS EN EL DICCIONARIO PARA '
026000                   WS-GRUPO-VBLE
026100           MOVE 9999 TO RETURN-CODE
026200        ELSE
026300           PERFORM 2100-ORDENAR-I THRU 2100-ORDENAR-F
026400              UNTIL WS-HUBO-CAMBIO = 'NO'
026500        END-IF
026600     END-IF
026700
026800     IF RETURN-CODE NOT EQUAL 9999
026900        OPEN INPUT ARCH-REFIN
027000        IF FS-REFIN IS NOT EQUAL '00' THEN
027100           DISPLAY '* ERROR EN OPEN CENSO REFINADO = ' FS-REFIN
027200           MOVE 9999 TO RETURN-CODE
027300        ELSE
027400           OPEN OUTPUT ARCH-LSTFIL
027500           IF FS-LSTFIL IS NOT EQUAL '00' THEN
027600              DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LSTFIL
027700              MOVE 9999 TO RETURN-CODE
027800           END-IF
027900        END-IF
028000     END-IF.
028100
028200 1000-INICIO-F. EXIT.
028300
028400
028500 1100-CARGAR-FILTRO-I.
028600
028700     MOVE WS-FILT-VALOR-INI (IX-FLT) TO WS-FILT-CODIGO (IX-FLT).
028800
028900 1100-CARGAR-FILTRO-F. EXIT.
029000
029100
029200*---- CARGA SOLO LAS ENTRADAS DE LA VARIABLE A INFORMAR (A1) ------
029300 2000-CARGAR-DICC-I.
029400
029500     READ ARCH-DICC INTO WS-REG-DICCIO
029600
029700     EVALUATE FS-DICC
029800        WHEN '00'
029900           IF ENT-VARIABLE = WS-GRUPO-VBLE THEN
030000              ADD 1 TO WS-DIC-CANT
030100              IF WS-DIC-CANT > 50 THEN
030200                 DISPLAY '* TABLA DE FRECUENCIA LLENA (MAX 50)'
030300                 MOVE 9999 TO RETURN-CODE
030400                 SET FS-DICC-FIN TO TRUE
030500              ELSE
030600                 MOVE ENT-CODIGO   TO FRQ-CODIGO   (WS-DIC-CANT)
030700                 MOVE ENT-ETIQUETA TO FRQ-ETIQUETA (WS-DIC-CANT)
030800                 MOVE ZERO         TO FRQ-CONTADOR (WS-DIC-CANT)
030900              END-IF
031000           END-IF
031100        WHEN '10'
031200           CONTINUE
031300        WHEN OTHER
031400           DISPLAY '* ERROR DE LECTURA EN DICCIONARIO = ' FS-DICC
031500           MOVE 9999 TO RETURN-CODE
031600           SET FS-DICC-FIN TO TRUE
031700     END-EVALUATE.
031800
031900 2000-CARGAR-DICC-F. EXIT.
032000
032100
032200*---- ORDENAMIENTO POR INTERCAMBIO DE LA TABLA DE FRECUENCIA (A2)-
032300 2100-ORDENAR-I.
032400
032500     MOVE 'NO' TO WS-HUBO-CAMBIO
032600
032700     IF WS-DIC-CANT > 1
032800        PERFORM 2150-COMPARAR-PAR-I THRU 2150-COMPARAR-PAR-F
032900           VARYING IX-FRQ FROM 1 BY 1
033000           UNTIL IX-FRQ > WS-DIC-CANT - 1
033100     END-IF.
033200
033300 2100-ORDENAR-F. EXIT.
033400
033500
033600 2150-COMPARAR-PAR-I.
033700
033800     SET WS-IX-AUX TO IX-FRQ
033900     SET WS-IX-AUX UP BY 1
034000
034100     IF FRQ-CODIGO-NUM (IX-FRQ) > FRQ-CODIGO-NUM (WS-IX-AUX) THEN
034200        MOVE FRQ-CODIGO   (IX-FRQ)     TO WS-CODIGO-AUX
034300        MOVE FRQ-ETIQUETA (IX-FRQ)     TO WS-ETIQUETA-AUX
034400        MOVE FRQ-CODIGO   (WS-IX-AUX)  TO FRQ-CODIGO   (IX-FRQ)
034500        MOVE FRQ-ETIQUETA (WS-IX-AUX)  TO FRQ-ETIQUETA (IX-FRQ)
034600        MOVE WS-CODIGO-AUX             TO FRQ-CODIGO   (WS-IX-AUX)
034700        MOVE WS-ETIQUETA-AUX           TO FRQ-ETIQUETA (WS-IX-AUX)
034800        MOVE 'SI' TO WS-HUBO-CAMBIO
034900     END-IF.
035000
035100 2150-COMPARAR-PAR-F. EXIT.
035200
035300
035400*---- LECTURA DEL CENSO REFINADO, FILTRO Y ACUMULACION ------------
035500 3000-PROCESO-I.
035600
035700     PERFORM 3100-LEER-I THRU 3100-LEER-F
035800
035900     IF NOT FS-REFIN-FIN
036000        PERFORM 3200-VERIF-FILTRO-I THRU 3200-VERIF-FILTRO-F
036100     END-IF.
036200
036300 3000-PROCESO-F. EXIT.
036400
036500
036600 3100-LEER-I.
036700
036800     READ ARCH-REFIN INTO WS-REG-CENSO
036900
037000     EVALUATE FS-REFIN
037100        WHEN '00'
037200           ADD 1 TO WS-CANT-LEIDOS
037300        WHEN '10'
037400           CONTINUE
037500        WHEN OTHER
037600           DISPLAY '* ERROR DE LECTURA EN CENSO REFINADO = '
037700                   FS-REFIN
037800           MOVE 9999 TO RETURN-CODE
037900           SET FS-REFIN-FIN TO TRUE
038000     END-EVALUATE.
038100
038200 3100-LEER-F. EXIT.
038300
038400
038500*---- REGLA A5: SOLO PASA SI EL FILTRO ESTA EN LA LISTA ADMITIDA --
038600 3200-VERIF-FILTRO-I.
038700
038800     SET IX-FLT TO 1
038900     EVALUATE WS-FILT-VBLE
039000        WHEN 'SEX'
039100           SEARCH WS-FILT-CODIGO
039200              AT END CONTINUE
039300              WHEN WS-FILT-CODIGO (IX-FLT) = CENN-SEXO
039400                 PERFORM 3300-ACUMULAR-I THRU 3300-ACUMULAR-F
039500           END-SEARCH
039600        WHEN 'AGE-GROUP'
039700           SEARCH WS-FILT-CODIGO
039800              AT END CONTINUE
039900              WHEN WS-FILT-CODIGO (IX-FLT) = CENN-GRUPO-EDAD
040000                 PERFORM 3300-ACUMULAR-I THRU 3300-ACUMULAR-F
040100           END-SEARCH
040200        WHEN 'MARITAL-STAT'
040300           SEARCH WS-FILT-CODIGO
040400              AT END CONTINUE
040500              WHEN WS-FILT-CODIGO (IX-FLT) = CENN-EST-CIVIL
040600                 PERFORM 3300-ACUMULAR-I THRU 3300-ACUMULAR-F
040700           END-SEARCH
040800        WHEN 'ECON-ACT'
040900           SEARCH WS-FILT-CODIGO
041000              AT END CONTINUE
041100              WHEN WS-FILT-CODIGO (IX-FLT) = CENN-ACT-ECON
041200                 PERFORM 3300-ACUMULAR-I THRU 3300-ACUMULAR-F
041300           END-SEARCH
041400        WHEN 'HEALTH'
041500           SEARCH WS-FILT-CODIGO
041600              AT END CONTINUE
041700              WHEN WS-FILT-CODIGO (IX-FLT) = CENN-SALUD
041800                 PERFORM 3300-ACUMULAR-I THRU 3300-ACUMULAR-F
041900           END-SEARCH
042000     END-EVALUATE.
042100
042200 3200-VERIF-FILTRO-F. EXIT.
042300
042400
042500*---- ACUMULA EL REGISTRO YA FILTRADO EN LA CELDA DE SU CODIGO ----
042600 3300-ACUMULAR-I.
042700
042800     ADD 1 TO WS-CANT-FILTRADOS
042900     EVALUATE WS-GRUPO-VBLE
043000        WHEN 'SEX'          MOVE CENN-SEXO       TO WS-COD-OBSERVADO
043100        WHEN 'AGE-GROUP'    MOVE CENN-GRUPO-EDAD TO WS-COD-OBSERVADO
043200        WHEN 'MARITAL-STAT' MOVE CENN-EST-CIVIL  TO WS-COD-OBSERVADO
043300        WHEN 'ECON-ACT'     MOVE CENN-ACT-ECON   TO WS-COD-OBSERVADO
043400        WHEN 'HEALTH'       MOVE CENN-SALUD      TO WS-COD-OBSERVADO
043500     END-EVALUATE
043600
043700     PERFORM 3310-BUSCAR-Y-ACUM-I THRU 3310-BUSCAR-Y-ACUM-F.
043800
043900 3300-ACUMULAR-F. EXIT.
044000
044100
044200*---- BUSCA EL CODIGO OBSERVADO EN LA TABLA Y LO ACUMULA; SI EL   *
044300*---- CODIGO NO TIENE ENTRADA DE DICCIONARIO (A1) SE AGREGA UNA   *
044400*---- FILA NUEVA CON ETIQUETA "CODE <CODIGO>" ---------------------
044500 3310-BUSCAR-Y-ACUM-I.
044600
044700     SET IX-FRQ TO 1
044800     SEARCH WS-FRQ-ENTRADA
044900        AT END      PERFORM 3320-AGREGAR-DESCONOC-I
045000                       THRU  3320-AGREGAR-DESCONOC-F
045100        WHEN FRQ-CODIGO-NUM (IX-FRQ) = WS-COD-OBSERVADO
045200                    ADD 1 TO FRQ-CONTADOR (IX-FRQ)
045300     END-SEARCH.
045400
045500 3310-BUSCAR-Y-ACUM-F. EXIT.
045600
045700
045800 3320-AGREGAR-DESCONOC-I.
045900
046000     IF WS-DIC-CANT < 50 THEN
046100        ADD 1 TO WS-DIC-CANT
046200        MOVE WS-COD-OBSERVADO      TO FRQ-CODIGO-NUM (WS-DIC-CANT)
046300        MOVE WS-COD-OBSERVADO      TO WS-COD-EDITADO
046400        STRING 'CODE ' WS-COD-EDITADO DELIMITED BY SIZE
046500           INTO FRQ-ETIQUETA (WS-DIC-CANT)
046600        MOVE 1                     TO FRQ-CONTADOR   (WS-DIC-CANT)
046700     ELSE
046800        ADD 1 TO WS-CANT-SIN-CODIGO
046900     END-IF.
047000
047100 3320-AGREGAR-DESCONOC-F. EXIT.
047200
047300
047400*---- IMPRESION DEL LISTADO FILTRADO (A5) -------------------------
047500 6000-IMPRIMIR-I.
047600
047700     ADD 1 TO WS-NRO-PAGINA
047800     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
047900
048000     IF WS-DIC-CANT > 0
048100        PERFORM 6100-IMPRIMIR-DETALLE-I
048200           THRU  6100-IMPRIMIR-DETALLE-F
048300           VARYING IX-FRQ FROM 1 BY 1
048400           UNTIL IX-FRQ > WS-DIC-CANT
048500     END-IF
048600
048700     MOVE WS-CANT-FILTRADOS TO TOT-CANTIDAD
048800     WRITE REG-LSTFIL FROM WS-LINEA-TOTAL.
048900
049000 6000-IMPRIMIR-F. EXIT.
049100
049200
049300 6100-IMPRIMIR-DETALLE-I.
049400
049500     MOVE FRQ-CODIGO-NUM (IX-FRQ) TO DET-CODIGO
049600     MOVE FRQ-ETIQUETA   (IX-FRQ) TO DET-ETIQUETA
049700     MOVE FRQ-CONTADOR   (IX-FRQ) TO DET-CANTIDAD
049800     WRITE REG-LSTFIL FROM WS-LINEA-DETALLE.
049900
050000 6100-IMPRIMIR-DETALLE-F. EXIT.
050100
050200
050300 6500-IMPRIMIR-TITULOS-I.
050400
050500     MOVE WS-NRO-PAGINA      TO TIT-PAGINA
050600     MOVE WS-GRUPO-VBLE      TO SUB-VARIABLE
050700     MOVE WS-FILT-VBLE       TO SUB-FILTRO
050800
050900     WRITE REG-LSTFIL FROM WS-LINEA-TITULO
051000        AFTER ADVANCING TOP-OF-FORM
051100     WRITE REG-LSTFIL FROM WS-LINEA-SUBTITULO
051200        AFTER ADVANCING 1 LINE
051300     WRITE REG-LSTFIL FROM WS-LINEA-ENCABEZADO
051400        AFTER ADVANCING 2 LINES.
051500
051600 6500-IMPRIMIR-TITULOS-F. EXIT.
051700
051800
051900*---- CIERRE Y REPORTE FINAL --------------------------------------
052000 9000-FINAL-I.
052100
052200     DISPLAY 'REGISTROS LEIDOS DEL CENSO REFINADO: '
052300             WS-CANT-LEIDOS
052400     DISPLAY 'REGISTROS QUE PASARON EL FILTRO ' WS-FILT-VBLE
052500             ': ' WS-CANT-FILTRADOS
052600     IF WS-CANT-SIN-CODIGO > 0 THEN
052700        DISPLAY '* AVISO: REGISTROS FILTRADOS SIN CODIGO '
052800                'ADMISIBLE PARA ' WS-GRUPO-VBLE
052900                ' = ' WS-CANT-SIN-CODIGO
053000     END-IF
053100
053200     CLOSE ARCH-REFIN
053300     CLOSE ARCH-LSTFIL.
053400
053500 9000-FINAL-F. EXIT.
053600
053700
053800
053900
054000
