000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCENFR.
000300 AUTHOR.        H ALBORNOZ.
000400 INSTALLATION.  DIR ESTADISTICA Y CENSOS - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  22/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIR ESTADISTICA Y CENSOS.
000800***************************************************************
000900*    PGMCENFR   -   DISTRIBUCION DE FRECUENCIA DE UNA          *
001000*                    VARIABLE DEL CENSO REFINADO                *
001100*    =====================================================     *
001200*  - CARGA DEL DICCIONARIO (DDDICC) SOLO LAS ENTRADAS DE LA     *
001300*    VARIABLE ELEGIDA (WS-VARIABLE-ELEGIDA) Y LAS ORDENA POR    *
001400*    CODIGO ASCENDENTE.                                        *
001500*  - LEE EL CENSO REFINADO (DDCENREF) Y ACUMULA UN CONTADOR     *
001600*    POR CADA CODIGO DE LA VARIABLE ELEGIDA.                    *
001700*  - IMPRIME UN LISTADO CON ETIQUETA, CANTIDAD Y PORCENTAJE     *
001800*    SOBRE EL TOTAL DE REGISTROS LEIDOS (DDLSTFRQ).             *
001900*  - LA VARIABLE A INFORMAR SE FIJA EN WORKING-STORAGE; ESTE    *
002000*    PROGRAMA NO RECIBE PARAMETROS DE CORRIDA.                  *
002100***************************************************************
002200*    HISTORIAL DE MODIFICACIONES                               *
002300*    -----------------------------------------------------     *
002400*    22/03/87 HA    ALTA DEL PROGRAMA - VERSION INICIAL.       *
002500*    11/07/87 HA    SE AGREGA COLUMNA DE PORCENTAJE POR        *
002600*                   PEDIDO DE METODOLOGIA CENSAL (NOTA 6/87).  *
002700*    25/01/89 RQ    SE ORDENA LA TABLA DE CODIGOS POR VALOR    *
002800*                   ASCENDENTE ANTES DE IMPRIMIR (ANTES SALIA  *
002900*                   EN EL ORDEN DEL DICCIONARIO).              *
003000*    14/09/91 RQ    AGREGA RENGLON DE TOTAL AL PIE DEL LISTADO.*
003100*    03/02/93 MSG   ESTANDARIZA MENSAJES DE LOG SEGUN NUEVO    *
003200*                   FORMATO DE 80 POSICIONES DEL DEPARTAMENTO. *
003300*    30/01/98 DAP   AMPLIA TABLA DE CODIGOS A 50 ENTRADAS.     *
003400*    14/12/99 DAP   REVISION Y2K: NO SE UTILIZAN FECHAS DE 2   *
003500*                   DIGITOS EN ESTE PROGRAMA, SIN IMPACTO.     *
003600*    17/06/03 DAP   PARAMETRIZA LA VARIABLE A INFORMAR EN UN   *
003700*                   SOLO LUGAR DE WORKING-STORAGE (ANTES       *
003800*                   ESTABA REPETIDA EN VARIOS PARRAFOS).       *
003900*    26/09/06 LFR   PASA CONTADORES DE WORKING A COMP PARA     *
004000*                   ALINEAR CON EL ESTANDAR DE PROGRAMACION.   *
004100*    12/03/07 LFR   CORRIGE EL CAMPO DE PORCENTAJE, QUE SE     *
004200*                   TRUNCABA AL IMPRIMIR (NO HABIA PUNTO       *
004300*                   DECIMAL EN LA IMAGEN); SE LLEVA A UN SOLO  *
004400*                   DECIMAL SEGUN NORMA DE METODOLOGIA CENSAL  *
004500*                   Y SE AGREGA EL PORCENTAJE (100.0) AL       *
004600*                   RENGLON DE TOTAL GENERAL.                  *
004700***************************************************************
004800
004900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT ARCH-DICC    ASSIGN DDDICC
006000            FILE STATUS IS FS-DICC.
006100
006200     SELECT ARCH-REFIN   ASSIGN DDCENREF
006300            FILE STATUS IS FS-REFIN.
006400
006500     SELECT ARCH-LSTFRQ  ASSIGN DDLSTFRQ
006600            FILE STATUS IS FS-LSTFRQ.
006700
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  ARCH-DICC
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-DICC.
007600     05  REG-DICC-CUERPO      PIC X(49).
007700     05  FILLER               PIC X(01).
007800
007900 FD  ARCH-REFIN
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-REFIN.
008300     05  REG-REFIN-CUERPO     PIC X(29).
008400     05  FILLER               PIC X(01).
008500
008600 FD  ARCH-LSTFRQ
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-LSTFRQ.
009000     05  REG-LSTFRQ-CUERPO    PIC X(131).
009100     05  FILLER               PIC X(01).
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500
009600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009700
009800*---- VARIABLE A INFORMAR (PARAMETRO DE CORRIDA FIJO) ------------
009900 77  WS-VARIABLE-ELEGIDA      PIC X(12)   VALUE 'HEALTH'.
010000
010100*---- ARCHIVOS ----------------------------------------------------
010200 77  FS-DICC                  PIC XX      VALUE SPACES.
010300     88  FS-DICC-FIN                      VALUE '10'.
010400 77  FS-REFIN                 PIC XX      VALUE SPACES.
010500     88  FS-REFIN-FIN                     VALUE '10'.
010600 77  FS-LSTFRQ                PIC XX      VALUE SPACES.
010700
010800 77  WS-LINEAS-EN-PAGINA      PIC 9(02) COMP  VALUE ZERO.
010900 77  WS-NRO-PAGINA            PIC 9(03) COMP  VALUE ZERO.
011000
011100*---- CONTADORES (COMP POR ESTANDAR) ------------------------------
011200 77  WS-CANT-LEIDOS           PIC 9(07) COMP  VALUE ZERO.
011300 77  WS-CANT-SIN-CODIGO       PIC 9(07) COMP  VALUE ZERO.
011400 77  WS-DIC-CANT              PIC 9(03) COMP  VALUE ZERO.
011500 77  WS-IX-AUX                PIC 9(03) COMP  VALUE ZERO.
011600
011700*---- CAMPOS PARA EL ORDENAMIENTO POR INTERCAMBIO -----------------
011800 77  WS-HUBO-CAMBIO           PIC X(02)   VALUE 'SI'.
011900 77  WS-CODIGO-AUX            PIC S9(02) SIGN LEADING SEPARATE.
012000 77  WS-COD-OBSERVADO         PIC S9(02) SIGN LEADING SEPARATE.
012100 77  WS-COD-EDITADO           PIC ---9.
012200 77  WS-ETIQUETA-AUX          PIC X(30)   VALUE SPACES.
012300 77  WS-CONTADOR-AUX          PIC 9(07) COMP.
012400
012500*---- CAMPOS DE IMPRESION ------------------------------------------
012600 77  WS-PORCENTAJE            PIC S9(03)V9 COMP-3  VALUE ZERO.
012700 77  WS-PORC-TOTAL            PIC S9(03)V9 COMP-3  VALUE 100.0.
012800
012900*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
013000
013100*    COPY CPDICCEN.
013200*    LAYOUT DICCIONARIO DE VALORES ADMISIBLES DE CENSO
013300 01  WS-REG-DICCIO.
013400     03  ENT-VARIABLE        PIC X(12)   VALUE SPACES.
013500     03  ENT-CODIGO          PIC X(03)   VALUE SPACES.
013600     03  ENT-ETIQUETA        PIC X(30)   VALUE SPACES.
013700     03  FILLER              PIC X(05)   VALUE SPACES.
013800
013900 01  WS-REG-DICCIO-NUM REDEFINES WS-REG-DICCIO.
014000     03  ENTN-VARIABLE       PIC X(12).
014100     03  ENTN-CODIGO         PIC S9(02) SIGN LEADING SEPARATE.
014200     03  ENTN-ETIQUETA       PIC X(30).
014300     03  FILLER              PIC X(05).
014400
014500*    COPY CPCENSO.
014600*    LAYOUT REGISTRO DE CENSO (REFINADO)
014700 01  WS-REG-CENSO.
014800     03  CEN-NRO-SERIE       PIC 9(07)   VALUE ZEROS.
014900     03  CEN-SEXO            PIC X(03)   VALUE SPACES.
015000     03  CEN-GRUPO-EDAD      PIC X(03)   VALUE SPACES.
015100     03  CEN-EST-CIVIL       PIC X(03)   VALUE SPACES.
015200     03  CEN-ACT-ECON        PIC X(03)   VALUE SPACES.
015300     03  CEN-SALUD           PIC X(03)   VALUE SPACES.
015400     03  FILLER              PIC X(08)   VALUE SPACES.
015500
015600 01  WS-REG-CENSO-NUM REDEFINES WS-REG-CENSO.
015700     03  CENN-NRO-SERIE      PIC 9(07).
015800     03  CENN-SEXO           PIC S9(02) SIGN LEADING SEPARATE.
015900     03  CENN-GRUPO-EDAD     PIC S9(02) SIGN LEADING SEPARATE.
016000     03  CENN-EST-CIVIL      PIC S9(02) SIGN LEADING SEPARATE.
016100     03  CENN-ACT-ECON       PIC S9(02) SIGN LEADING SEPARATE.
016200     03  CENN-SALUD          PIC S9(02) SIGN LEADING SEPARATE.
016300     03  FILLER              PIC X(08).
016400
016500*//////////////////////////////////////////////////////////////
016600
016700*---- TABLA DE FRECUENCIA (CODIGO/ETIQUETA/CONTADOR) --------------
016800 01  TAB-FRECUENCIA.
016900     05  WS-FRQ-ENTRADA OCCURS 1 TO 50 TIMES
017000                        DEPENDING ON WS-DIC-CANT
017100                        INDEXED BY IX-FRQ.
017200         10  FRQ-CODIGO      PIC X(03)   VALUE SPACES.
017300         10  FRQ-CODIGO-NUM  REDEFINES FRQ-CODIGO
017400                             PIC S9(02) SIGN LEADING SEPARATE.
017500         10  FRQ-ETIQUETA    PIC X(30)   VALUE SPACES.
017600         10  FRQ-CONTADOR    PIC 9(07) COMP  VALUE ZERO.
017700
017800*---- LINEAS DE IMPRESION -------------------------------------------
017900 01  WS-LINEA-TITULO.
018000     05  FILLER              PIC X(01)   VALUE SPACE.
018100     05  FILLER              PIC X(45)
018200         VALUE 'DIR. ESTADISTICA Y CENSOS - CENSO NACIONAL'.
018300     05  FILLER              PIC X(15)   VALUE 'DISTRIB. FREC.'.
018400     05  FILLER              PIC X(06)   VALUE 'PAG. '.
018500     05  TIT-PAGINA          PIC ZZ9.
018600     05  FILLER              PIC X(63)   VALUE SPACES.
018700
018800 01  WS-LINEA-SUBTITULO.
018900     05  FILLER              PIC X(01)   VALUE SPACE.
019000     05  FILLER              PIC X(11)   VALUE 'VARIABLE : '.
019100     05  SUB-VARIABLE        PIC X(12)   VALUE SPACES.
019200     05  FILLER              PIC X(107)  VALUE SPACES.
019300
019400 01  WS-LINEA-ENCABEZADO.
019500     05  FILLER              PIC X(01)   VALUE SPACE.
019600     05  FILLER              PIC X(12)   VALUE 'CODIGO'.
019700     05  FILLER              PIC X(32)   VALUE 'ETIQUETA'.
019800     05  FILLER              PIC X(15)   VALUE 'CANTIDAD'.
019900     05  FILLER              PIC X(10)   VALUE '  PORC.%'.
020000     05  FILLER              PIC X(61)   VALUE SPACES.
020100
020200 01  WS-LINEA-DETALLE.
020300     05  FILLER              PIC X(01)   VALUE SPACE.
020400     05  DET-CODIGO          PIC ---9.
020500     05  FILLER              PIC X(08)   VALUE SPACES.
020600     05  DET-ETIQUETA        PIC X(30)   VALUE SPACES.
020700     05  FILLER              PIC X(02)   VALUE SPACES.
020800     05  DET-CANTIDAD        PIC ZZZ,ZZ9.
020900     05  FILLER              PIC X(03)   VALUE SPACES.
021000     05  DET-PORCENTAJE      PIC ZZ9.9.
021100     05  FILLER              PIC X(58)   VALUE SPACES.
021200
021300 01  WS-LINEA-TOTAL.
021400     05  FILLER              PIC X(01)   VALUE SPACE.
021500     05  FILLER              PIC X(40)   VALUE 'TOTAL GENERAL'.
021600     05  TOT-CANTIDAD        PIC ZZZ,ZZ9.
021700     05  FILLER              PIC X(03)   VALUE SPACES.
021800     05  TOT-PORCENTAJE      PIC ZZ9.9.
021900     05  FILLER              PIC X(75)   VALUE SPACES.
022000
022100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022200
022300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022400 PROCEDURE DIVISION.
022500
022600 MAIN-PROGRAM-I.
022700
022800     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
022900     PERFORM 3000-PROCESO-I   THRU 3000-PROCESO-F
023000        UNTIL FS-REFIN-FIN
023100     PERFORM 6000-IMPRIMIR-I  THRU 6000-IMPRIMIR-F
023200     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.
023300
023400 MAIN-PROGRAM-F. GOBACK.
023500
023600
023700*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE FRECUENCIA -----
023800 1000-INICIO-I.
023900
024000     OPEN INPUT ARCH-DICC
024100     IF FS-DICC IS NOT EQUAL '00' THEN
024200        DISPLAY '* ERROR EN OPEN DICCIONARIO = ' FS-DICC
024300        MOVE 9999 TO RETURN-CODE
024400     ELSE
024500        PERFORM 2000-CARGAR-DICC-I THRU 2000-CARGAR-DICC-F
024600           UNTIL FS-DICC-FIN
024700        CLOSE ARCH-DICC
024800     END-IF
024900
025000     IF RETURN-CODE NOT EQUAL 9999
025100        IF WS-DIC-CANT = 0 THEN
025200           DISPLAY '* SIN CODIGOS EN EL DICCIONARIO PARA '
025300                   WS-VARIABLE-ELEGIDA
025400           MOVE 9999 TO RETURN-CODE
025500        ELSE
025600           PERFORM 2100-ORDENAR-I THRU 2100-ORDENAR-F
025700              UNTIL WS-HUBO-CAMBIO = 'NO'
025800        END-IF
025900     END-IF
026000
026100     IF RETURN-CODE NOT EQUAL 9999
026200        OPEN INPUT ARCH-REFIN
026300        IF FS-REFIN IS NOT EQUAL '00' THEN
026400           DISPLAY '* ERROR EN OPEN CENSO REFINADO = ' FS-REFIN
026500           MOVE 9999 TO RETURN-CODE
026600        ELSE
026700           OPEN OUTPUT ARCH-LSTFRQ
026800           IF FS-LSTFRQ IS NOT EQUAL '00' THEN
026900              DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LSTFRQ
027000              MOVE 9999 TO RETURN-CODE
027100           END-IF
027200        END-IF
027300     END-IF.
027400
027500 1000-INICIO-F. EXIT.
027600
027700
027800*---- CARGA SOLO LAS ENTRADAS DE LA VARIABLE ELEGIDA (A1) --------
027900 2000-CARGAR-DICC-I.
028000
028100     READ ARCH-DICC INTO WS-REG-DICCIO
028200
028300     EVALUATE FS-DICC
028400        WHEN '00'
028500           IF ENT-VARIABLE = WS-VARIABLE-ELEGIDA THEN
028600              ADD 1 TO WS-DIC-CANT
028700              IF WS-DIC-CANT > 50 THEN
028800                 DISPLAY '* TABLA DE FRECUENCIA LLENA (MAX 50)'
028900                 MOVE 9999 TO RETURN-CODE
029000                 SET FS-DICC-FIN TO TRUE
029100              ELSE
029200                 MOVE ENT-CODIGO   TO FRQ-CODIGO   (WS-DIC-CANT)
029300                 MOVE ENT-ETIQUETA TO FRQ-ETIQUETA (WS-DIC-CANT)
029400                 MOVE ZERO         TO FRQ-CONTADOR (WS-DIC-CANT)
029500              END-IF
029600           END-IF
029700        WHEN '10'
029800           CONTINUE
029900        WHEN OTHER
030000           DISPLAY '* ERROR DE LECTURA EN DICCIONARIO = ' FS-DICC
030100           MOVE 9999 TO RETURN-CODE
030200           SET FS-DICC-FIN TO TRUE
030300     END-EVALUATE.
030400
030500 2000-CARGAR-DICC-F. EXIT.
030600
030700
030800*---- ORDENAMIENTO POR INTERCAMBIO DE LA TABLA DE FRECUENCIA (A2)-
030900*---- (EL TECLADO DEL DEPARTAMENTO NO TIENE VERBO SORT PARA      *
031000*----  TABLAS PEQUEÑAS EN MEMORIA; SE UTILIZA ESTE METODO)       *
031100 2100-ORDENAR-I.
031200
031300     MOVE 'NO' TO WS-HUBO-CAMBIO
031400
031500     IF WS-DIC-CANT > 1
031600        PERFORM 2150-COMPARAR-PAR-I THRU 2150-COMPARAR-PAR-F
031700           VARYING IX-FRQ FROM 1 BY 1
031800           UNTIL IX-FRQ > WS-DIC-CANT - 1
031900     END-IF.
032000
032100 2100-ORDENAR-F. EXIT.
032200
032300
032400 2150-COMPARAR-PAR-I.
032500
032600     SET WS-IX-AUX TO IX-FRQ
032700     SET WS-IX-AUX UP BY 1
032800
032900     IF FRQ-CODIGO-NUM (IX-FRQ) > FRQ-CODIGO-NUM (WS-IX-AUX) THEN
033000        MOVE FRQ-CODIGO   (IX-FRQ)     TO WS-CODIGO-AUX
033100        MOVE FRQ-ETIQUETA (IX-FRQ)     TO WS-ETIQUETA-AUX
033200        MOVE FRQ-CONTADOR (IX-FRQ)     TO WS-CONTADOR-AUX
033300
033400        MOVE FRQ-CODIGO   (WS-IX-AUX)  TO FRQ-CODIGO   (IX-FRQ)
033500        MOVE FRQ-ETIQUETA (WS-IX-AUX)  TO FRQ-ETIQUETA (IX-FRQ)
033600        MOVE FRQ-CONTADOR (WS-IX-AUX)  TO FRQ-CONTADOR (IX-FRQ)
033700
033800        MOVE WS-CODIGO-AUX             TO FRQ-CODIGO   (WS-IX-AUX)
033900        MOVE WS-ETIQUETA-AUX           TO FRQ-ETIQUETA (WS-IX-AUX)
034000        MOVE WS-CONTADOR-AUX           TO FRQ-CONTADOR (WS-IX-AUX)
034100
034200        MOVE 'SI' TO WS-HUBO-CAMBIO
034300     END-IF.
034400
034500 2150-COMPARAR-PAR-F. EXIT.
034600
034700
034800*---- LECTURA DEL CENSO REFINADO Y ACUMULACION -------------------
034900 3000-PROCESO-I.
035000
035100     PERFORM 3100-LEER-I THRU 3100-LEER-F
035200
035300     IF NOT FS-REFIN-FIN
035400        PERFORM 3200-ACUMULAR-I THRU 3200-ACUMULAR-F
035500     END-IF.
035600
035700 3000-PROCESO-F. EXIT.
035800
035900
036000 3100-LEER-I.
036100
036200     READ ARCH-REFIN INTO WS-REG-CENSO
036300
036400     EVALUATE FS-REFIN
036500        WHEN '00'
036600           ADD 1 TO WS-CANT-LEIDOS
036700        WHEN '10'
036800           CONTINUE
036900        WHEN OTHER
037000           DISPLAY '* ERROR DE LECTURA EN CENSO REFINADO = '
037100                   FS-REFIN
037200           MOVE 9999 TO RETURN-CODE
037300           SET FS-REFIN-FIN TO TRUE
037400     END-EVALUATE.
037500
037600 3100-LEER-F. EXIT.
037700
037800
037900*---- ACUMULA EL REGISTRO EN LA CELDA DE SU CODIGO ---------------
038000 3200-ACUMULAR-I.
038100
038200     EVALUATE WS-VARIABLE-ELEGIDA
038300        WHEN 'SEX'          MOVE CENN-SEXO       TO WS-COD-OBSERVADO
038400        WHEN 'AGE-GROUP'    MOVE CENN-GRUPO-EDAD TO WS-COD-OBSERVADO
038500        WHEN 'MARITAL-STAT' MOVE CENN-EST-CIVIL  TO WS-COD-OBSERVADO
038600        WHEN 'ECON-ACT'     MOVE CENN-ACT-ECON   TO WS-COD-OBSERVADO
038700        WHEN 'HEALTH'       MOVE CENN-SALUD      TO WS-COD-OBSERVADO
038800     END-EVALUATE
038900
039000     PERFORM 3210-BUSCAR-Y-ACUM-I THRU 3210-BUSCAR-Y-ACUM-F.
039100
039200 3200-ACUMULAR-F. EXIT.
039300
039400
039500*---- BUSCA EL CODIGO OBSERVADO EN LA TABLA Y LO ACUMULA; SI EL   *
039600*---- CODIGO NO TIENE ENTRADA DE DICCIONARIO (A1) SE AGREGA UNA   *
039700*---- FILA NUEVA CON ETIQUETA "CODE <CODIGO>" ---------------------
039800 3210-BUSCAR-Y-ACUM-I.
039900
040000     SET IX-FRQ TO 1
040100     SEARCH WS-FRQ-ENTRADA
040200        AT END      PERFORM 3220-AGREGAR-DESCONOC-I
040300                       THRU  3220-AGREGAR-DESCONOC-F
040400        WHEN FRQ-CODIGO-NUM (IX-FRQ) = WS-COD-OBSERVADO
040500                    ADD 1 TO FRQ-CONTADOR (IX-FRQ)
040600     END-SEARCH.
040700
040800 3210-BUSCAR-Y-ACUM-F. EXIT.
040900
041000
041100 3220-AGREGAR-DESCONOC-I.
041200
041300     IF WS-DIC-CANT < 50 THEN
041400        ADD 1 TO WS-DIC-CANT
041500        MOVE WS-COD-OBSERVADO      TO FRQ-CODIGO-NUM (WS-DIC-CANT)
041600        MOVE WS-COD-OBSERVADO      TO WS-COD-EDITADO
041700        STRING 'CODE ' WS-COD-EDITADO DELIMITED BY SIZE
041800           INTO FRQ-ETIQUETA (WS-DIC-CANT)
041900        MOVE 1                     TO FRQ-CONTADOR   (WS-DIC-CANT)
042000     ELSE
042100        ADD 1 TO WS-CANT-SIN-CODIGO
042200     END-IF.
042300
042400 3220-AGREGAR-DESCONOC-F. EXIT.
042500
042600
042700*---- IMPRESION DEL LISTADO DE FRECUENCIA (A3) --------------------
042800 6000-IMPRIMIR-I.
042900
043000     ADD 1 TO WS-NRO-PAGINA
043100     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
043200
043300     IF WS-DIC-CANT > 0
043400        PERFORM 6100-IMPRIMIR-DETALLE-I
043500           THRU  6100-IMPRIMIR-DETALLE-F
043600           VARYING IX-FRQ FROM 1 BY 1
043700           UNTIL IX-FRQ > WS-DIC-CANT
043800     END-IF
043900
044000     MOVE WS-CANT-LEIDOS TO TOT-CANTIDAD
044100     MOVE WS-PORC-TOTAL  TO TOT-PORCENTAJE
044200     WRITE REG-LSTFRQ FROM WS-LINEA-TOTAL.
044300
044400 6000-IMPRIMIR-F. EXIT.
044500
044600
044700 6100-IMPRIMIR-DETALLE-I.
044800
044900     IF WS-CANT-LEIDOS > 0 THEN
045000        COMPUTE WS-PORCENTAJE ROUNDED =
045100           (FRQ-CONTADOR (IX-FRQ) * 100) / WS-CANT-LEIDOS
045200     ELSE
045300        MOVE ZERO TO WS-PORCENTAJE
045400     END-IF
045500
045600     MOVE FRQ-CODIGO-NUM (IX-FRQ) TO DET-CODIGO
045700     MOVE FRQ-ETIQUETA   (IX-FRQ) TO DET-ETIQUETA
045800     MOVE FRQ-CONTADOR   (IX-FRQ) TO DET-CANTIDAD
045900     MOVE WS-PORCENTAJE            TO DET-PORCENTAJE
046000     WRITE REG-LSTFRQ FROM WS-LINEA-DETALLE.
046100
046200 6100-IMPRIMIR-DETALLE-F. EXIT.
046300
046400
046500 6500-IMPRIMIR-TITULOS-I.
046600
046700     MOVE WS-NRO-PAGINA      TO TIT-PAGINA
046800     MOVE WS-VARIABLE-ELEGIDA TO SUB-VARIABLE
046900
047000     WRITE REG-LSTFRQ FROM WS-LINEA-TITULO
047100        AFTER ADVANCING TOP-OF-FORM
047200     WRITE REG-LSTFRQ FROM WS-LINEA-SUBTITULO
047300        AFTER ADVANCING 1 LINE
047400     WRITE REG-LSTFRQ FROM WS-LINEA-ENCABEZADO
047500        AFTER ADVANCING 2 LINES.
047600
047700 6500-IMPRIMIR-TITULOS-F. EXIT.
047800
047900
048000*---- CIERRE Y REPORTE FINAL --------------------------------------
048100 9000-FINAL-I.
048200
048300     DISPLAY 'REGISTROS LEIDOS DEL CENSO REFINADO: '
048400             WS-CANT-LEIDOS
048500     IF WS-CANT-SIN-CODIGO > 0 THEN
048600        DISPLAY '* AVISO: REGISTROS SIN CODIGO ADMISIBLE PARA '
048700                WS-VARIABLE-ELEGIDA ' = ' WS-CANT-SIN-CODIGO
048800     END-IF
048900
049000     CLOSE ARCH-REFIN
049100     CLOSE ARCH-LSTFRQ.
049200
049300 9000-FINAL-F. EXIT.
049400
049500
049600
049700
049800
049900
