000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCENCR.
000300 AUTHOR.        H ALBORNOZ.
000400 INSTALLATION.  DIR ESTADISTICA Y CENSOS - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  02/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIR ESTADISTICA Y CENSOS.
000800***************************************************************
000900*    PGMCENCR   -   TABLA CRUZADA DE DOS VARIABLES DEL CENSO   *
001000*                    REFINADO                                  *
001100*    =====================================================    *
001200*  - CARGA DEL DICCIONARIO (DDDICC) LOS CODIGOS DE LA VARIABLE *
001300*    FILA (WS-VBLE-FILA) Y DE LA VARIABLE COLUMNA (WS-VBLE-COL)*
001400*    Y LOS ORDENA EN FORMA ASCENDENTE.                         *
001500*  - LEE EL CENSO REFINADO (DDCENREF) Y ACUMULA UNA CELDA DE   *
001600*    LA MATRIZ WS-CRT-CELDA POR CADA COMBINACION FILA/COLUMNA. *
001700*  - IMPRIME LA MATRIZ CON TOTALES DE FILA, DE COLUMNA Y EL    *
001800*    TOTAL GENERAL (DDLSTCRZ).                                 *
001900*  - LAS DOS VARIABLES A CRUZAR SE FIJAN EN WORKING-STORAGE;   *
002000*    ESTE PROGRAMA NO RECIBE PARAMETROS DE CORRIDA.            *
002100***************************************************************
002200*    HISTORIAL DE MODIFICACIONES                               *
002300*    -----------------------------------------------------     *
002400*    02/04/87 HA    ALTA DEL PROGRAMA - VERSION INICIAL.       *
002500*    30/09/87 HA    SE AGREGA COLUMNA Y FILA DE TOTALES POR    *
002600*                   PEDIDO DE METODOLOGIA CENSAL (NOTA 8/87).  *
002700*    25/01/89 RQ    SE ORDENAN LOS EJES DE LA MATRIZ POR       *
002800*                   CODIGO ASCENDENTE ANTES DE IMPRIMIR.       *
002900*    03/02/93 MSG   ESTANDARIZA MENSAJES DE LOG SEGUN NUEVO    *
003000*                   FORMATO DE 80 POSICIONES DEL DEPARTAMENTO. *
003100*    30/01/98 DAP   AMPLIA LOS EJES DE LA MATRIZ A 20 CODIGOS  *
003200*                   CADA UNO.                                 *
003300*    14/12/99 DAP   REVISION Y2K: NO SE UTILIZAN FECHAS DE 2   *
003400*                   DIGITOS EN ESTE PROGRAMA, SIN IMPACTO.     *
003500*    17/06/03 DAP   PARAMETRIZA LAS VARIABLES A CRUZAR EN UN   *
003600*                   SOLO LUGAR DE WORKING-STORAGE.             *
003700*    26/09/06 LFR   PASA CONTADORES DE WORKING A COMP PARA     *
003800*                   ALINEAR CON EL ESTANDAR DE PROGRAMACION.   *
003900*    12/03/07 LFR   AMPLIA LA IMAGEN DE ENC-COLUMNAS PARA       *
004000*                   ADMITIR CODIGO NEGATIVO, POR SI EL PROGRAMA*
004100*                   SE REAPUNTA A UNA VARIABLE CON CENTINELA -8*
004200*                   (ANTES SOLO SE PROBO CON SEX Y AGE-GROUP,   *
004300*                   AMBAS DE CODIGO SIEMPRE POSITIVO).          *
004400***************************************************************
004500
004600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT ARCH-DICC    ASSIGN DDDICC
005700            FILE STATUS IS FS-DICC.
005800
005900     SELECT ARCH-REFIN   ASSIGN DDCENREF
006000            FILE STATUS IS FS-REFIN.
006100
006200     SELECT ARCH-LSTCRZ  ASSIGN DDLSTCRZ
006300            FILE STATUS IS FS-LSTCRZ.
006400
006500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  ARCH-DICC
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-DICC.
007300     05  REG-DICC-CUERPO      PIC X(49).
007400     05  FILLER               PIC X(01).
007500
007600 FD  ARCH-REFIN
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-REFIN.
008000     05  REG-REFIN-CUERPO     PIC X(29).
008100     05  FILLER               PIC X(01).
008200
008300 FD  ARCH-LSTCRZ
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-LSTCRZ.
008700     05  REG-LSTCRZ-CUERPO    PIC X(132).
008800     05  FILLER               PIC X(01).
008900
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200
009300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009400
009500*---- VARIABLES A CRUZAR (PARAMETRO DE CORRIDA FIJO) --------------
009600 77  WS-VBLE-FILA             PIC X(12)   VALUE 'SEX'.
009700 77  WS-VBLE-COL              PIC X(12)   VALUE 'AGE-GROUP'.
009800
009900*---- ARCHIVOS ----------------------------------------------------
010000 77  FS-DICC                  PIC XX      VALUE SPACES.
010100     88  FS-DICC-FIN                      VALUE '10'.
010200 77  FS-REFIN                 PIC XX      VALUE SPACES.
010300     88  FS-REFIN-FIN                     VALUE '10'.
010400 77  FS-LSTCRZ                PIC XX      VALUE SPACES.
010500
010600 77  WS-CUENTA-PAGINA         PIC 9(03) COMP  VALUE 1.
010700 77  WS-PIPE                  PIC X(01)   VALUE '|'.
010800 77  WS-LINEA-SEP             PIC X(132)  VALUE ALL '-'.
010900
011000*---- CONTADORES (COMP POR ESTANDAR) ------------------------------
011100 77  WS-CANT-LEIDOS           PIC 9(07) COMP  VALUE ZERO.
011200 77  WS-CANT-SIN-CELDA        PIC 9(07) COMP  VALUE ZERO.
011300 77  WS-FIL-CANT              PIC 9(03) COMP  VALUE ZERO.
011400 77  WS-COL-CANT              PIC 9(03) COMP  VALUE ZERO.
011500 77  WS-IX-AUX                PIC 9(03) COMP  VALUE ZERO.
011600
011700*---- CAMPOS PARA EL ORDENAMIENTO POR INTERCAMBIO -----------------
011800 77  WS-HUBO-CAMBIO           PIC X(02)   VALUE 'SI'.
011900 77  WS-CODIGO-AUX            PIC S9(02) SIGN LEADING SEPARATE.
012000 77  WS-ETIQUETA-AUX          PIC X(30)   VALUE SPACES.
012100
012200*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
012300
012400*    COPY CPDICCEN.
012500*    LAYOUT DICCIONARIO DE VALORES ADMISIBLES DE CENSO
012600 01  WS-REG-DICCIO.
012700     03  ENT-VARIABLE        PIC X(12)   VALUE SPACES.
012800     03  ENT-CODIGO          PIC X(03)   VALUE SPACES.
012900     03  ENT-ETIQUETA        PIC X(30)   VALUE SPACES.
013000     03  FILLER              PIC X(05)   VALUE SPACES.
013100
013200*    COPY CPCENSO.
013300*    LAYOUT REGISTRO DE CENSO (REFINADO)
013400 01  WS-REG-CENSO.
013500     03  CEN-NRO-SERIE       PIC 9(07)   VALUE ZEROS.
013600     03  CEN-SEXO            PIC X(03)   VALUE SPACES.
013700     03  CEN-GRUPO-EDAD      PIC X(03)   VALUE SPACES.
013800     03  CEN-EST-CIVIL       PIC X(03)   VALUE SPACES.
013900     03  CEN-ACT-ECON        PIC X(03)   VALUE SPACES.
014000     03  CEN-SALUD           PIC X(03)   VALUE SPACES.
014100     03  FILLER              PIC X(08)   VALUE SPACES.
014200
014300 01  WS-REG-CENSO-NUM REDEFINES WS-REG-CENSO.
014400     03  CENN-NRO-SERIE      PIC 9(07).
014500     03  CENN-SEXO           PIC S9(02) SIGN LEADING SEPARATE.
014600     03  CENN-GRUPO-EDAD     PIC S9(02) SIGN LEADING SEPARATE.
014700     03  CENN-EST-CIVIL      PIC S9(02) SIGN LEADING SEPARATE.
014800     03  CENN-ACT-ECON       PIC S9(02) SIGN LEADING SEPARATE.
014900     03  CENN-SALUD          PIC S9(02) SIGN LEADING SEPARATE.
015000     03  FILLER              PIC X(08).
015100
015200*//////////////////////////////////////////////////////////////
015300
015400*---- EJE FILA DE LA MATRIZ (CODIGO/ETIQUETA) --------------------
015500 01  TAB-CRUCE-FIL.
015600     05  WS-FIL-ENTRADA OCCURS 1 TO 20 TIMES
015700                        DEPENDING ON WS-FIL-CANT
015800                        INDEXED BY IX-FIL.
015900         10  FIL-CODIGO      PIC X(03)   VALUE SPACES.
016000         10  FIL-CODIGO-NUM  REDEFINES FIL-CODIGO
016100                             PIC S9(02) SIGN LEADING SEPARATE.
016200         10  FIL-ETIQUETA    PIC X(30)   VALUE SPACES.
016300
016400*---- EJE COLUMNA DE LA MATRIZ (CODIGO/ETIQUETA) -----------------
016500 01  TAB-CRUCE-COL.
016600     05  WS-COL-ENTRADA OCCURS 1 TO 20 TIMES
016700                        DEPENDING ON WS-COL-CANT
016800                        INDEXED BY IX-COL.
016900         10  COL-CODIGO      PIC X(03)   VALUE SPACES.
017000         10  COL-CODIGO-NUM  REDEFINES COL-CODIGO
017100                             PIC S9(02) SIGN LEADING SEPARATE.
017200         10  COL-ETIQUETA    PIC X(30)   VALUE SPACES.
017300
017400*---- MATRIZ DE CELDAS (FILA, COLUMNA) ----------------------------
017500 01  TAB-CRUCE-MATRIZ.
017600     05  WS-CRT-FILA OCCURS 1 TO 20 TIMES
017700                     DEPENDING ON WS-FIL-CANT
017800                     INDEXED BY IX-MFIL.
017900         10  WS-CRT-CELDA OCCURS 1 TO 20 TIMES
018000                          DEPENDING ON WS-COL-CANT
018100                          INDEXED BY IX-MCOL
018200                          PIC 9(05) COMP VALUE ZERO.
018300
018400*---- LINEAS DE IMPRESION -------------------------------------------
018500 01  WS-LINEA-TITULO.
018600     05  FILLER              PIC X(01)   VALUE SPACE.
018700     05  FILLER              PIC X(45)
018800         VALUE 'DIR. ESTADISTICA Y CENSOS - CENSO NACIONAL'.
018900     05  FILLER              PIC X(20)   VALUE 'TABLA CRUZADA'.
019000     05  FILLER              PIC X(06)   VALUE 'PAG. '.
019100     05  TIT-PAGINA          PIC ZZ9.
019200     05  FILLER              PIC X(58)   VALUE SPACES.
019300
019400 01  WS-LINEA-SUBTITULO.
019500     05  FILLER              PIC X(01)   VALUE SPACE.
019600     05  FILLER              PIC X(07)   VALUE 'FILAS: '.
019700     05  SUB-VBLE-FILA       PIC X(12)   VALUE SPACES.
019800     05  FILLER              PIC X(11)   VALUE '  COLUMNAS:'.
019900     05  SUB-VBLE-COL        PIC X(12)   VALUE SPACES.
020000     05  FILLER              PIC X(89)   VALUE SPACES.
020100
020200 01  WS-LINEA-ENCABEZ-COL.
020300     05  FILLER              PIC X(01)   VALUE SPACE.
020400     05  ENC-ROTULO          PIC X(15)   VALUE SPACES.
020500     05  ENC-PIPE1           PIC X(01)   VALUE SPACES.
020600*    ENC-COLUMNAS MUESTRA EL CODIGO DE LA VARIABLE COLUMNA, NO UN
020700*    CONTADOR; LLEVA SIGNO PORQUE HAY VARIABLES DEL DICCIONARIO
020800*    (ECON-ACT, HEALTH) CON CODIGO CENTINELA NEGATIVO (-8).
020900     05  ENC-COLUMNAS OCCURS 20 TIMES
021000                      INDEXED BY IX-ENC
021100                      PIC ----9.
021200     05  FILLER              PIC X(12)   VALUE SPACES.
021300
021400 01  WS-LINEA-CUERPO.
021500     05  FILLER              PIC X(01)   VALUE SPACE.
021600     05  CRP-ETIQUETA        PIC X(15)   VALUE SPACES.
021700     05  CRP-PIPE            PIC X(01)   VALUE '|'.
021800     05  CRP-CELDAS OCCURS 20 TIMES
021900                    INDEXED BY IX-CRP
022000                    PIC Z(4)9.
022100     05  FILLER              PIC X(01)   VALUE '|'.
022200     05  CRP-TOTAL-FILA      PIC Z(5)9.
022300     05  FILLER              PIC X(06)   VALUE SPACES.
022400
022500 01  WS-LINEA-TOTAL-COL.
022600     05  FILLER              PIC X(01)   VALUE SPACE.
022700     05  FILLER              PIC X(15)   VALUE 'TOTAL COLUMNA'.
022800     05  FILLER              PIC X(01)   VALUE '|'.
022900     05  TOC-TOTALES OCCURS 20 TIMES
023000                     INDEXED BY IX-TOC
023100                     PIC Z(4)9.
023200     05  FILLER              PIC X(01)   VALUE '|'.
023300     05  TOC-TOTAL-GRAL      PIC Z(5)9.
023400     05  FILLER              PIC X(06)   VALUE SPACES.
023500
023600*---- ACUMULADORES DE TOTALES POR FILA Y COLUMNA -------------------
023700 01  TAB-TOTAL-FILA.
023800     05  WS-TOT-FILA OCCURS 1 TO 20 TIMES
023900                     DEPENDING ON WS-FIL-CANT
024000                     INDEXED BY IX-TFIL
024100                     PIC 9(07) COMP VALUE ZERO.
024200
024300 01  TAB-TOTAL-COL.
024400     05  WS-TOT-COL  OCCURS 1 TO 20 TIMES
024500                     DEPENDING ON WS-COL-CANT
024600                     INDEXED BY IX-TCOL
024700                     PIC 9(07) COMP VALUE ZERO.
024800
024900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025000
025100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025200 PROCEDURE DIVISION.
025300
025400 MAIN-PROGRAM-I.
025500
025600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
025700     PERFORM 3000-PROCESO-I   THRU 3000-PROCESO-F
025800        UNTIL FS-REFIN-FIN
025900     PERFORM 6000-IMPRIMIR-I  THRU 6000-IMPRIMIR-F
026000     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.
026100
026200 MAIN-PROGRAM-F. GOBACK.
026300
026400
026500*---- APERTURA DE ARCHIVOS Y CARGA DE LOS EJES DE LA MATRIZ -------
026600 1000-INICIO-I.
026700
026800     OPEN INPUT ARCH-DICC
026900     IF FS-DICC IS NOT EQUAL '00' THEN
027000        DISPLAY '* ERROR EN OPEN DICCIONARIO = ' FS-DICC
027100        MOVE 9999 TO RETURN-CODE
027200     ELSE
027300        PERFORM 2000-CARGAR-DICC-I THRU 2000-CARGAR-DICC-F
027400           UNTIL FS-DICC-FIN
027500        CLOSE ARCH-DICC
027600     END-IF
027700
027800     IF RETURN-CODE NOT EQUAL 9999
027900        IF WS-FIL-CANT = 0 OR WS-COL-CANT = 0 THEN
028000           DISPLAY '* SIN CODIGOS EN EL DICCIONARIO PARA '
028100                   WS-VBLE-FILA ' O ' WS-VBLE-COL
028200           MOVE 9999 TO RETURN-CODE
028300        ELSE
028400           PERFORM 2110-ORDENAR-FIL-I THRU 2110-ORDENAR-FIL-F
028500              UNTIL WS-HUBO-CAMBIO = 'NO'
028600           PERFORM 2120-ORDENAR-COL-I THRU 2120-ORDENAR-COL-F
028700              UNTIL WS-HUBO-CAMBIO = 'NO'
028800        END-IF
028900     END-IF
029000
029100     IF RETURN-CODE NOT EQUAL 9999
029200        OPEN INPUT ARCH-REFIN
029300        IF FS-REFIN IS NOT EQUAL '00' THEN
029400           DISPLAY '* ERROR EN OPEN CENSO REFINADO = ' FS-REFIN
029500           MOVE 9999 TO RETURN-CODE
029600        ELSE
029700           OPEN OUTPUT ARCH-LSTCRZ
029800           IF FS-LSTCRZ IS NOT EQUAL '00' THEN
029900              DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LSTCRZ
030000              MOVE 9999 TO RETURN-CODE
030100           END-IF
030200        END-IF
030300     END-IF.
030400
030500 1000-INICIO-F. EXIT.
030600
030700
030800*---- CARGA LAS ENTRADAS DE LA VARIABLE FILA Y COLUMNA (A1) -------
030900 2000-CARGAR-DICC-I.
031000
031100     READ ARCH-DICC INTO WS-REG-DICCIO
031200
031300     EVALUATE FS-DICC
031400        WHEN '00'
031500           IF ENT-VARIABLE = WS-VBLE-FILA THEN
031600              ADD 1 TO WS-FIL-CANT
031700              IF WS-FIL-CANT > 20 THEN
031800                 DISPLAY '* EJE FILA LLENO (MAX 20)'
031900                 MOVE 9999 TO RETURN-CODE
032000                 SET FS-DICC-FIN TO TRUE
032100              ELSE
032200                 MOVE ENT-CODIGO   TO FIL-CODIGO   (WS-FIL-CANT)
032300                 MOVE ENT-ETIQUETA TO FIL-ETIQUETA (WS-FIL-CANT)
032400              END-IF
032500           END-IF
032600           IF ENT-VARIABLE = WS-VBLE-COL THEN
032700              ADD 1 TO WS-COL-CANT
032800              IF WS-COL-CANT > 20 THEN
032900                 DISPLAY '* EJE COLUMNA LLENO (MAX 20)'
033000                 MOVE 9999 TO RETURN-CODE
033100                 SET FS-DICC-FIN TO TRUE
033200              ELSE
033300                 MOVE ENT-CODIGO   TO COL-CODIGO   (WS-COL-CANT)
033400                 MOVE ENT-ETIQUETA TO COL-ETIQUETA (WS-COL-CANT)
033500              END-IF
033600           END-IF
033700        WHEN '10'
033800           CONTINUE
033900        WHEN OTHER
034000           DISPLAY '* ERROR DE LECTURA EN DICCIONARIO = ' FS-DICC
034100           MOVE 9999 TO RETURN-CODE
034200           SET FS-DICC-FIN TO TRUE
034300     END-EVALUATE.
034400
034500 2000-CARGAR-DICC-F. EXIT.
034600
034700
034800*---- ORDENAMIENTO POR INTERCAMBIO DE LOS EJES (A2) ---------------
034900 2110-ORDENAR-FIL-I.
035000
035100     MOVE 'NO' TO WS-HUBO-CAMBIO
035200
035300     IF WS-FIL-CANT > 1
035400        PERFORM 2115-COMPARAR-FIL-I THRU 2115-COMPARAR-FIL-F
035500           VARYING IX-FIL FROM 1 BY 1
035600           UNTIL IX-FIL > WS-FIL-CANT - 1
035700     END-IF.
035800
035900 2110-ORDENAR-FIL-F. EXIT.
036000
036100
036200 2115-COMPARAR-FIL-I.
036300
036400     SET WS-IX-AUX TO IX-FIL
036500     SET WS-IX-AUX UP BY 1
036600
036700     IF FIL-CODIGO-NUM (IX-FIL) > FIL-CODIGO-NUM (WS-IX-AUX) THEN
036800        MOVE FIL-CODIGO   (IX-FIL)     TO WS-CODIGO-AUX
036900        MOVE FIL-ETIQUETA (IX-FIL)     TO WS-ETIQUETA-AUX
037000        MOVE FIL-CODIGO   (WS-IX-AUX)  TO FIL-CODIGO   (IX-FIL)
037100        MOVE FIL-ETIQUETA (WS-IX-AUX)  TO FIL-ETIQUETA (IX-FIL)
037200        MOVE WS-CODIGO-AUX             TO FIL-CODIGO   (WS-IX-AUX)
037300        MOVE WS-ETIQUETA-AUX           TO FIL-ETIQUETA (WS-IX-AUX)
037400        MOVE 'SI' TO WS-HUBO-CAMBIO
037500     END-IF.
037600
037700 2115-COMPARAR-FIL-F. EXIT.
037800
037900
038000 2120-ORDENAR-COL-I.
038100
038200     MOVE 'NO' TO WS-HUBO-CAMBIO
038300
038400     IF WS-COL-CANT > 1
038500        PERFORM 2125-COMPARAR-COL-I THRU 2125-COMPARAR-COL-F
038600           VARYING IX-COL FROM 1 BY 1
038700           UNTIL IX-COL > WS-COL-CANT - 1
038800     END-IF.
038900
039000 2120-ORDENAR-COL-F. EXIT.
039100
039200
039300 2125-COMPARAR-COL-I.
039400
039500     SET WS-IX-AUX TO IX-COL
039600     SET WS-IX-AUX UP BY 1
039700
039800     IF COL-CODIGO-NUM (IX-COL) > COL-CODIGO-NUM (WS-IX-AUX) THEN
039900        MOVE COL-CODIGO   (IX-COL)     TO WS-CODIGO-AUX
040000        MOVE COL-ETIQUETA (IX-COL)     TO WS-ETIQUETA-AUX
040100        MOVE COL-CODIGO   (WS-IX-AUX)  TO COL-CODIGO   (IX-COL)
040200        MOVE COL-ETIQUETA (WS-IX-AUX)  TO COL-ETIQUETA (IX-COL)
040300        MOVE WS-CODIGO-AUX             TO COL-CODIGO   (WS-IX-AUX)
040400        MOVE WS-ETIQUETA-AUX           TO COL-ETIQUETA (WS-IX-AUX)
040500        MOVE 'SI' TO WS-HUBO-CAMBIO
040600     END-IF.
040700
040800 2125-COMPARAR-COL-F. EXIT.
040900
041000
041100*---- LECTURA DEL CENSO REFINADO Y ACUMULACION EN LA MATRIZ -------
041200 3000-PROCESO-I.
041300
041400     PERFORM 3100-LEER-I THRU 3100-LEER-F
041500
041600     IF NOT FS-REFIN-FIN
041700        PERFORM 3200-UBICAR-FIL-I THRU 3200-UBICAR-FIL-F
041800     END-IF.
041900
042000 3000-PROCESO-F. EXIT.
042100
042200
042300 3100-LEER-I.
042400
042500     READ ARCH-REFIN INTO WS-REG-CENSO
042600
042700     EVALUATE FS-REFIN
042800        WHEN '00'
042900           ADD 1 TO WS-CANT-LEIDOS
043000        WHEN '10'
043100           CONTINUE
043200        WHEN OTHER
043300           DISPLAY '* ERROR DE LECTURA EN CENSO REFINADO = '
043400                   FS-REFIN
043500           MOVE 9999 TO RETURN-CODE
043600           SET FS-REFIN-FIN TO TRUE
043700     END-EVALUATE.
043800
043900 3100-LEER-F. EXIT.
044000
044100
044200*---- UBICA LA FILA DEL REGISTRO SEGUN WS-VBLE-FILA ---------------
044300 3200-UBICAR-FIL-I.
044400
044500     SET IX-FIL TO 1
044600     EVALUATE WS-VBLE-FILA
044700        WHEN 'SEX'
044800           SEARCH WS-FIL-ENTRADA
044900              AT END ADD 1 TO WS-CANT-SIN-CELDA
045000              WHEN FIL-CODIGO-NUM (IX-FIL) = CENN-SEXO
045100                 PERFORM 3300-UBICAR-COL-I THRU 3300-UBICAR-COL-F
045200           END-SEARCH
045300        WHEN 'AGE-GROUP'
045400           SEARCH WS-FIL-ENTRADA
045500              AT END ADD 1 TO WS-CANT-SIN-CELDA
045600              WHEN FIL-CODIGO-NUM (IX-FIL) = CENN-GRUPO-EDAD
045700                 PERFORM 3300-UBICAR-COL-I THRU 3300-UBICAR-COL-F
045800           END-SEARCH
045900        WHEN 'MARITAL-STAT'
046000           SEARCH WS-FIL-ENTRADA
046100              AT END ADD 1 TO WS-CANT-SIN-CELDA
046200              WHEN FIL-CODIGO-NUM (IX-FIL) = CENN-EST-CIVIL
046300                 PERFORM 3300-UBICAR-COL-I THRU 3300-UBICAR-COL-F
046400           END-SEARCH
046500        WHEN 'ECON-ACT'
046600           SEARCH WS-FIL-ENTRADA
046700              AT END ADD 1 TO WS-CANT-SIN-CELDA
046800              WHEN FIL-CODIGO-NUM (IX-FIL) = CENN-ACT-ECON
046900                 PERFORM 3300-UBICAR-COL-I THRU 3300-UBICAR-COL-F
047000           END-SEARCH
047100        WHEN 'HEALTH'
047200           SEARCH WS-FIL-ENTRADA
047300              AT END ADD 1 TO WS-CANT-SIN-CELDA
047400              WHEN FIL-CODIGO-NUM (IX-FIL) = CENN-SALUD
047500                 PERFORM 3300-UBICAR-COL-I THRU 3300-UBICAR-COL-F
047600           END-SEARCH
047700     END-EVALUATE.
047800
047900 3200-UBICAR-FIL-F. EXIT.
048000
048100
048200*---- UBICA LA COLUMNA DEL REGISTRO SEGUN WS-VBLE-COL Y SUMA ------
048300 3300-UBICAR-COL-I.
048400
048500     SET IX-COL TO 1
048600     SET IX-MFIL TO IX-FIL
048700     EVALUATE WS-VBLE-COL
048800        WHEN 'SEX'
048900           SEARCH WS-COL-ENTRADA
049000              AT END ADD 1 TO WS-CANT-SIN-CELDA
049100              WHEN COL-CODIGO-NUM (IX-COL) = CENN-SEXO
049200                 SET IX-MCOL TO IX-COL
049300                 ADD 1 TO WS-CRT-CELDA (IX-MFIL IX-MCOL)
049400                 ADD 1 TO WS-TOT-FILA  (IX-FIL)
049500                 ADD 1 TO WS-TOT-COL   (IX-COL)
049600           END-SEARCH
049700        WHEN 'AGE-GROUP'
049800           SEARCH WS-COL-ENTRADA
049900              AT END ADD 1 TO WS-CANT-SIN-CELDA
050000              WHEN COL-CODIGO-NUM (IX-COL) = CENN-GRUPO-EDAD
050100                 SET IX-MCOL TO IX-COL
050200                 ADD 1 TO WS-CRT-CELDA (IX-MFIL IX-MCOL)
050300                 ADD 1 TO WS-TOT-FILA  (IX-FIL)
050400                 ADD 1 TO WS-TOT-COL   (IX-COL)
050500           END-SEARCH
050600        WHEN 'MARITAL-STAT'
050700           SEARCH WS-COL-ENTRADA
050800              AT END ADD 1 TO WS-CANT-SIN-CELDA
050900              WHEN COL-CODIGO-NUM (IX-COL) = CENN-EST-CIVIL
051000                 SET IX-MCOL TO IX-COL
051100                 ADD 1 TO WS-CRT-CELDA (IX-MFIL IX-MCOL)
051200                 ADD 1 TO WS-TOT-FILA  (IX-FIL)
051300                 ADD 1 TO WS-TOT-COL   (IX-COL)
051400           END-SEARCH
051500        WHEN 'ECON-ACT'
051600           SEARCH WS-COL-ENTRADA
051700              AT END ADD 1 TO WS-CANT-SIN-CELDA
051800              WHEN COL-CODIGO-NUM (IX-COL) = CENN-ACT-ECON
051900                 SET IX-MCOL TO IX-COL
052000                 ADD 1 TO WS-CRT-CELDA (IX-MFIL IX-MCOL)
052100                 ADD 1 TO WS-TOT-FILA  (IX-FIL)
052200                 ADD 1 TO WS-TOT-COL   (IX-COL)
052300           END-SEARCH
052400        WHEN 'HEALTH'
052500           SEARCH WS-COL-ENTRADA
052600              AT END ADD 1 TO WS-CANT-SIN-CELDA
052700              WHEN COL-CODIGO-NUM (IX-COL) = CENN-SALUD
052800                 SET IX-MCOL TO IX-COL
052900                 ADD 1 TO WS-CRT-CELDA (IX-MFIL IX-MCOL)
053000                 ADD 1 TO WS-TOT-FILA  (IX-FIL)
053100                 ADD 1 TO WS-TOT-COL   (IX-COL)
053200           END-SEARCH
053300     END-EVALUATE.
053400
053500 3300-UBICAR-COL-F. EXIT.
053600
053700
053800*---- IMPRESION DE LA MATRIZ CRUZADA (A4) -------------------------
053900 6000-IMPRIMIR-I.
054000
054100     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
054200
054300     PERFORM 6100-IMPRIMIR-FILA-I THRU 6100-IMPRIMIR-FILA-F
054400        VARYING IX-FIL FROM 1 BY 1
054500        UNTIL IX-FIL > WS-FIL-CANT
054600
054700     PERFORM 6200-ARMAR-TOTAL-COL-I THRU 6200-ARMAR-TOTAL-COL-F
054800        VARYING IX-COL FROM 1 BY 1
054900        UNTIL IX-COL > WS-COL-CANT
055000
055100     MOVE WS-CANT-LEIDOS TO TOC-TOTAL-GRAL
055200     WRITE REG-LSTCRZ FROM WS-LINEA-TOTAL-COL AFTER 2 LINES.
055300
055400 6000-IMPRIMIR-F. EXIT.
055500
055600
055700 6100-IMPRIMIR-FILA-I.
055800
055900     MOVE SPACES TO WS-LINEA-CUERPO
056000     MOVE FIL-ETIQUETA (IX-FIL) TO CRP-ETIQUETA
056100     MOVE '|' TO CRP-PIPE
056200
056300     PERFORM 6110-ARMAR-CELDA-I THRU 6110-ARMAR-CELDA-F
056400        VARYING IX-COL FROM 1 BY 1
056500        UNTIL IX-COL > WS-COL-CANT
056600
056700     MOVE WS-TOT-FILA (IX-FIL) TO CRP-TOTAL-FILA
056800     WRITE REG-LSTCRZ FROM WS-LINEA-CUERPO AFTER 1 LINE.
056900
057000 6100-IMPRIMIR-FILA-F. EXIT.
057100
057200
057300 6110-ARMAR-CELDA-I.
057400
057500     SET IX-CRP TO IX-COL
057600     MOVE WS-CRT-CELDA (IX-FIL IX-COL) TO CRP-CELDAS (IX-CRP).
057700
057800 6110-ARMAR-CELDA-F. EXIT.
057900
058000
058100 6200-ARMAR-TOTAL-COL-I.
058200
058300     SET IX-TOC TO IX-COL
058400     MOVE WS-TOT-COL (IX-COL) TO TOC-TOTALES (IX-TOC).
058500
058600 6200-ARMAR-TOTAL-COL-F. EXIT.
058700
058800
058900 6500-IMPRIMIR-TITULOS-I.
059000
059100     MOVE WS-CUENTA-PAGINA TO TIT-PAGINA
059200     ADD 1 TO WS-CUENTA-PAGINA
059300     MOVE WS-VBLE-FILA TO SUB-VBLE-FILA
059400     MOVE WS-VBLE-COL  TO SUB-VBLE-COL
059500
059600     WRITE REG-LSTCRZ FROM WS-LINEA-TITULO
059700        AFTER ADVANCING TOP-OF-FORM
059800     WRITE REG-LSTCRZ FROM WS-LINEA-SUBTITULO
059900        AFTER ADVANCING 1 LINE
060000
060100     MOVE SPACES TO WS-LINEA-ENCABEZ-COL
060200     MOVE 'FILA \ COLUMNA' TO ENC-ROTULO
060300     MOVE '|' TO ENC-PIPE1
060400     PERFORM 6510-ARMAR-ENCABEZ-I THRU 6510-ARMAR-ENCABEZ-F
060500        VARYING IX-COL FROM 1 BY 1
060600        UNTIL IX-COL > WS-COL-CANT
060700     WRITE REG-LSTCRZ FROM WS-LINEA-ENCABEZ-COL
060800        AFTER ADVANCING 2 LINES
060900     WRITE REG-LSTCRZ FROM WS-LINEA-SEP
061000        AFTER ADVANCING 1 LINE.
061100
061200 6500-IMPRIMIR-TITULOS-F. EXIT.
061300
061400
061500 6510-ARMAR-ENCABEZ-I.
061600
061700     SET IX-ENC TO IX-COL
061800     MOVE COL-CODIGO-NUM (IX-COL) TO ENC-COLUMNAS (IX-ENC).
061900
062000 6510-ARMAR-ENCABEZ-F. EXIT.
062100
062200
062300*---- CIERRE Y REPORTE FINAL --------------------------------------
062400 9000-FINAL-I.
062500
062600     DISPLAY 'REGISTROS LEIDOS DEL CENSO REFINADO: '
062700             WS-CANT-LEIDOS
062800     IF WS-CANT-SIN-CELDA > 0 THEN
062900        DISPLAY '* AVISO: REGISTROS SIN CELDA PARA EL CRUCE '
063000                WS-VBLE-FILA ' X ' WS-VBLE-COL
063100                ' = ' WS-CANT-SIN-CELDA
063200     END-IF
063300
063400     CLOSE ARCH-REFIN
063500     CLOSE ARCH-LSTCRZ.
063600
063700 9000-FINAL-F. EXIT.
063800
063900
064000
064100
064200
