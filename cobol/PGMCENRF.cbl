000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCENRF.
000300 AUTHOR.        H ALBORNOZ.
000400 INSTALLATION.  DIR ESTADISTICA Y CENSOS - DEPTO PROCESO DATOS.
000500 DATE-WRITTEN.  14/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIR ESTADISTICA Y CENSOS.
000800***************************************************************
000900*    PGMCENRF   -   REFINAMIENTO DE LA ENCUESTA DE CENSO      *
001000*    =====================================================    *
001100*  - CARGA EL DICCIONARIO DE CODIGOS ADMISIBLES (DDDICC) EN   *
001200*    TABLA Y VERIFICA QUE TODA VARIABLE DEL DICCIONARIO       *
001300*    TENGA CAMPO CORRESPONDIENTE EN EL REGISTRO DE CENSO.     *
001400*  - LEE EL ARCHIVO CRUDO DE CENSO (DDCENRAW) EN EL ORDEN DE  *
001500*    ENTRADA, DESCARTANDO LOS REGISTROS CON NRO DE SERIE      *
001600*    REPETIDO (SE CONSERVA SOLO LA PRIMERA APARICION).        *
001700*  - VALIDA CADA REGISTRO SOBREVIVIENTE CONTRA EL DICCIONARIO *
001800*    (CAMPO EN BLANCO = FALTANTE; CODIGO NO LISTADO PARA LA   *
001900*    VARIABLE = INADMISIBLE) Y LO GRABA EN EL REFINADO        *
002000*    (DDCENREF) O EN EL DE ELIMINADOS (DDCENRMV), SEGUN       *
002100*    CORRESPONDA, RESPETANDO SIEMPRE EL ORDEN DE LECTURA.     *
002200*  - RELEE EL REFINADO PARA VERIFICAR QUE LA CANTIDAD DE      *
002300*    REGISTROS GRABADOS COINCIDA CON LA CANTIDAD LEIDA.       *
002400*  - DEJA CONSTANCIA DE TODOS LOS CONTADORES DE LA CORRIDA EN *
002500*    EL LOG (DDLOG), TAMBIEN VISIBLE POR DISPLAY.             *
002600***************************************************************
002700*    HISTORIAL DE MODIFICACIONES                              *
002800*    -----------------------------------------------------    *
002900*    14/03/87 HA    ALTA DEL PROGRAMA - VERSION INICIAL.      *
003000*    02/06/87 HA    SE AGREGA CONTADOR DE DUPLICADOS POR      *
003100*                   PEDIDO DE METODOLOGIA CENSAL (NOTA 4/87). *
003200*    19/11/87 HA    SE SEPARA EL ARCHIVO DE ELIMINADOS DEL    *
003300*                   ARCHIVO REFINADO (ANTES IBAN JUNTOS).     *
003400*    07/04/89 RQ    CORRIGE CORTE DE TABLA DE DICCIONARIO     *
003500*                   CUANDO SUPERABA LAS 200 ENTRADAS.         *
003600*    22/08/90 RQ    AGREGA RELECTURA DE VERIFICACION DEL      *
003700*                   ARCHIVO REFINADO (PEDIDO AUDITORIA).      *
003800*    03/02/93 MSG   ESTANDARIZA MENSAJES DE LOG SEGUN NUEVO   *
003900*                   FORMATO DE 80 POSICIONES DEL DEPARTAMENTO.*
004000*    18/07/95 MSG   SE AGREGA CHEQUEO DE VARIABLE DEL         *
004100*                   DICCIONARIO SIN CAMPO EN EL REGISTRO.     *
004200*    30/01/98 DAP   AMPLIA TABLA DE SERIALES A 9999 PARA EL   *
004300*                   RELEVAMIENTO AMPLIADO DE ESTE AÑO.        *
004400*    14/12/99 DAP   REVISION Y2K: NO SE UTILIZAN FECHAS DE 2  *
004500*                   DIGITOS EN ESTE PROGRAMA, SIN IMPACTO.    *
004600*    09/05/02 DAP   AGREGA MENSAJE "SIN DUPLICADOS" Y "SIN    *
004700*                   ELIMINADOS" CUANDO CORRESPONDE (PEDIDO    *
004800*                   METODOLOGIA NOTA 11/02).                  *
004900*    26/09/06 LFR   PASA CONTADORES DE WORKING A COMP PARA    *
005000*                   ALINEAR CON EL ESTANDAR DE PROGRAMACION.  *
005100***************************************************************
005200
005300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT ARCH-DICC    ASSIGN DDDICC
006400            FILE STATUS IS FS-DICC.
006500
006600     SELECT ARCH-CRUDO   ASSIGN DDCENRAW
006700            FILE STATUS IS FS-CRUDO.
006800
006900     SELECT ARCH-REFIN   ASSIGN DDCENREF
007000            FILE STATUS IS FS-REFIN.
007100
007200     SELECT ARCH-ELIMIN  ASSIGN DDCENRMV
007300            FILE STATUS IS FS-ELIMIN.
007400
007500     SELECT ARCH-LOG     ASSIGN DDLOG
007600            FILE STATUS IS FS-LOG.
007700
007800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  ARCH-DICC
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-DICC.
008600     05  REG-DICC-CUERPO      PIC X(49).
008700     05  FILLER               PIC X(01).
008800
008900 FD  ARCH-CRUDO
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-CRUDO.
009300     05  REG-CRUDO-CUERPO     PIC X(29).
009400     05  FILLER               PIC X(01).
009500
009600 FD  ARCH-REFIN
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-REFIN.
010000     05  REG-REFIN-CUERPO     PIC X(29).
010100     05  FILLER               PIC X(01).
010200
010300 FD  ARCH-ELIMIN
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-ELIMIN.
010700     05  REG-ELIMIN-CUERPO    PIC X(29).
010800     05  FILLER               PIC X(01).
010900
011000 FD  ARCH-LOG
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-LOG.
011400     05  REG-LOG-CUERPO       PIC X(79).
011500     05  FILLER               PIC X(01).
011600
011700 WORKING-STORAGE SECTION.
011800*=======================*
011900
012000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012100
012200*---- ARCHIVOS --------------------------------------------------
012300 77  FS-DICC                  PIC XX      VALUE SPACES.
012400     88  FS-DICC-FIN                      VALUE '10'.
012500
012600 77  FS-CRUDO                 PIC XX      VALUE SPACES.
012700     88  FS-CRUDO-FIN                     VALUE '10'.
012800
012900 77  FS-REFIN                 PIC XX      VALUE SPACES.
013000 77  FS-ELIMIN                PIC XX      VALUE SPACES.
013100 77  FS-LOG                   PIC XX      VALUE SPACES.
013200
013300*---- SWITCHES DE ARCHIVOS ABIERTOS (PARA CIERRE PROLIJO) --------
013400 77  WS-DICC-ABIERTA          PIC X(02)   VALUE 'NO'.
013500 77  WS-CRUDO-ABIERTA         PIC X(02)   VALUE 'NO'.
013600 77  WS-REFIN-ABIERTA         PIC X(02)   VALUE 'NO'.
013700 77  WS-LOG-ABIERTA           PIC X(02)   VALUE 'NO'.
013800 77  WS-HAY-ELIMINADOS        PIC X(02)   VALUE 'NO'.
013900
014000*---- VERIFICA SI EL REGISTRO ES ERRONEO -------------------------
014100 77  WS-REG-VALIDO            PIC X(02)   VALUE 'SI'.
014200 77  WS-ES-DUPLICADO          PIC X(02)   VALUE 'NO'.
014300
014400*---- CONTADORES DE LA CORRIDA (COMP POR ESTANDAR) ---------------
014500 77  WS-CANT-LEIDOS           PIC 9(07) COMP  VALUE ZERO.
014600 77  WS-CANT-DUPLICADOS       PIC 9(07) COMP  VALUE ZERO.
014700 77  WS-CANT-ROTOS            PIC 9(07) COMP  VALUE ZERO.
014800 77  WS-CANT-REFINADOS        PIC 9(07) COMP  VALUE ZERO.
014900 77  WS-CANT-RELEIDOS         PIC 9(07) COMP  VALUE ZERO.
015000 77  WS-DIC-CANT              PIC 9(04) COMP  VALUE ZERO.
015100 77  WS-SER-CANT              PIC 9(07) COMP  VALUE ZERO.
015200 77  WS-IX-VAR                PIC 9(02) COMP  VALUE ZERO.
015300
015400*---- EDICION PARA DISPLAY / LOG ---------------------------------
015500 77  WS-CANT-EDITADO          PIC Z(6)9   VALUE ZEROS.
015600
015700*---- MENSAJE DE ERROR --------------------------------------------
015800 77  WS-MESSAGE-ERROR         PIC X(40)   VALUE SPACES.
015900
016000*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
016100
016200*    COPY CPDICCEN.
016300*    LAYOUT DICCIONARIO DE VALORES ADMISIBLES DE CENSO
016400*    KC02788.CENSO.DICCIONARIO
016500*    LARGO 50 BYTES
016600 01  WS-REG-DICCIO.
016700     03  ENT-VARIABLE        PIC X(12)   VALUE SPACES.
016800     03  ENT-CODIGO          PIC X(03)   VALUE SPACES.
016900     03  ENT-ETIQUETA        PIC X(30)   VALUE SPACES.
017000     03  FILLER              PIC X(05)   VALUE SPACES.
017100
017200*    COPY CPCENSO.
017300*    LAYOUT REGISTRO DE CENSO (CRUDO, REFINADO Y ELIMINADO)
017400*    KC02788.CENSO.PERSONA
017500*    LARGO 30 BYTES
017600 01  WS-REG-CENSO.
017700* VALIDOS SEGUN DICCIONARIO DE CODIGOS - VER DDDICC
017800     03  CEN-NRO-SERIE       PIC 9(07)   VALUE ZEROS.
017900     03  CEN-SEXO            PIC X(03)   VALUE SPACES.
018000     03  CEN-GRUPO-EDAD      PIC X(03)   VALUE SPACES.
018100     03  CEN-EST-CIVIL       PIC X(03)   VALUE SPACES.
018200     03  CEN-ACT-ECON        PIC X(03)   VALUE SPACES.
018300     03  CEN-SALUD           PIC X(03)   VALUE SPACES.
018400     03  FILLER              PIC X(08)   VALUE SPACES.
018500
018600*    VISTA NUMERICA DEL REGISTRO DE CENSO PARA COMPARAR CONTRA
018700*    LOS CODIGOS DEL DICCIONARIO (SIGNO POR SEPARADO A LA
018800*    IZQUIERDA, YA QUE -8 ES UN CODIGO ADMITIDO Y NO UN ERROR).
018900 01  WS-REG-CENSO-NUM REDEFINES WS-REG-CENSO.
019000     03  CENN-NRO-SERIE      PIC 9(07).
019100     03  CENN-SEXO           PIC S9(02) SIGN LEADING SEPARATE.
019200     03  CENN-GRUPO-EDAD     PIC S9(02) SIGN LEADING SEPARATE.
019300     03  CENN-EST-CIVIL      PIC S9(02) SIGN LEADING SEPARATE.
019400     03  CENN-ACT-ECON       PIC S9(02) SIGN LEADING SEPARATE.
019500     03  CENN-SALUD          PIC S9(02) SIGN LEADING SEPARATE.
019600     03  FILLER              PIC X(08).
019700
019800*///////////////////////////////////////////////////////////////
019900
020000*---- MENSAJE DE LOG (TAMBIEN VISIBLE POR DISPLAY) ---------------
020100 01  WS-REG-LOG.
020200     03  FILLER              PIC X(01)   VALUE SPACES.
020300     03  LOG-TEXTO           PIC X(75)   VALUE SPACES.
020400     03  FILLER              PIC X(04)   VALUE SPACES.
020500
020600*---- TABLA DE VARIABLES DEL REGISTRO DE CENSO -------------------
020700*    LAS 5 VARIABLES GOBERNADAS POR EL DICCIONARIO, EN EL MISMO
020800*    ORDEN DEL LAYOUT DEL REGISTRO.
020900 01  TAB-VARIABLES-CENSO.
021000     05  FILLER              PIC X(12)   VALUE 'SEX'.
021100     05  FILLER              PIC X(12)   VALUE 'AGE-GROUP'.
021200     05  FILLER              PIC X(12)   VALUE 'MARITAL-STAT'.
021300     05  FILLER              PIC X(12)   VALUE 'ECON-ACT'.
021400     05  FILLER              PIC X(12)   VALUE 'HEALTH'.
021500
021600 01  TAB-VARIABLES-CENSO-R REDEFINES TAB-VARIABLES-CENSO.
021700     05  WS-VBLE-CENSO OCCURS 5 TIMES
021800                       INDEXED BY IX-VBLE
021900                       PIC X(12).
022000
022100*---- CONTADORES DE VIOLACIONES POR VARIABLE (R7) -----------------
022200 01  TAB-CONTVAR.
022300     05  WS-CONTVAR OCCURS 5 TIMES INDEXED BY IX-CTV.
022400         10  CTV-FALTANTES   PIC 9(05) COMP  VALUE ZERO.
022500         10  CTV-INADMIS     PIC 9(05) COMP  VALUE ZERO.
022600
022700*---- TABLA DEL DICCIONARIO DE CODIGOS ADMISIBLES -----------------
022800 01  TAB-DICCIONARIO.
022900     05  WS-DIC-ENTRADA OCCURS 1 TO 300 TIMES
023000                        DEPENDING ON WS-DIC-CANT
023100                        INDEXED BY IX-DIC.
023200         10  DIC-VARIABLE    PIC X(12)   VALUE SPACES.
023300         10  DIC-CODIGO      PIC X(03)   VALUE SPACES.
023400         10  DIC-CODIGO-NUM  REDEFINES DIC-CODIGO
023500                             PIC S9(02) SIGN LEADING SEPARATE.
023600         10  DIC-ETIQUETA    PIC X(30)   VALUE SPACES.
023700
023800*---- TABLA DE NRO DE SERIE YA VISTOS (DETECCION DUPLICADOS) ------
023900 01  TAB-SERIALES.
024000     05  WS-SER-VISTO PIC 9(07) OCCURS 1 TO 9999 TIMES
024100                      DEPENDING ON WS-SER-CANT
024200                      INDEXED BY IX-SER
024300                      VALUE ZERO.
024400
024500 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024600
024700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024800 PROCEDURE DIVISION.
024900
025000 MAIN-PROGRAM-I.
025100
025200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
025300
025400     IF RETURN-CODE NOT EQUAL 9999
025500        PERFORM 3000-PROCESO-I THRU 3000-PROCESO-F
025600           UNTIL FS-CRUDO-FIN OR RETURN-CODE EQUAL 9999
025700     END-IF
025800
025900     IF RETURN-CODE NOT EQUAL 9999
026000        PERFORM 8000-VERIFICAR-SALIDA-I
026100           THRU  8000-VERIFICAR-SALIDA-F
026200     END-IF
026300
026400     PERFORM 9000-FINAL-I     THRU 9000-FINAL-F.
026500
026600 MAIN-PROGRAM-F. GOBACK.
026700
026800
026900*----  APERTURA DE ARCHIVOS Y CARGA DEL DICCIONARIO --------------
027000 1000-INICIO-I.
027100
027200     OPEN OUTPUT ARCH-LOG
027300     IF FS-LOG IS NOT EQUAL '00' THEN
027400        DISPLAY '* ERROR EN OPEN LOG = ' FS-LOG
027500        MOVE 9999 TO RETURN-CODE
027600     ELSE
027700        MOVE 'SI' TO WS-LOG-ABIERTA
027800     END-IF
027900
028000     IF RETURN-CODE NOT EQUAL 9999
028100        OPEN INPUT ARCH-DICC
028200        IF FS-DICC IS NOT EQUAL '00' THEN
028300           MOVE 'NO SE PUDO ABRIR EL DICCIONARIO DE CODIGOS'
028400              TO LOG-TEXTO
028500           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
028600        ELSE
028700           MOVE 'SI' TO WS-DICC-ABIERTA
028800           PERFORM 2000-CARGAR-DICC-I THRU 2000-CARGAR-DICC-F
028900              UNTIL FS-DICC-FIN OR RETURN-CODE EQUAL 9999
029000           CLOSE ARCH-DICC
029100           MOVE 'NO' TO WS-DICC-ABIERTA
029200        END-IF
029300     END-IF
029400
029500     IF RETURN-CODE NOT EQUAL 9999
029600        PERFORM 2050-VERIF-VARIABLES-I
029700           THRU  2050-VERIF-VARIABLES-F
029800     END-IF
029900
030000     IF RETURN-CODE NOT EQUAL 9999
030100        OPEN INPUT ARCH-CRUDO
030200        IF FS-CRUDO IS NOT EQUAL '00' THEN
030300           MOVE 'NO SE PUDO ABRIR EL ARCHIVO CRUDO DE CENSO'
030400              TO LOG-TEXTO
030500           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
030600        ELSE
030700           MOVE 'SI' TO WS-CRUDO-ABIERTA
030800           OPEN OUTPUT ARCH-REFIN
030900           IF FS-REFIN IS NOT EQUAL '00' THEN
031000              MOVE 'NO SE PUDO ABRIR EL ARCHIVO REFINADO'
031100                 TO LOG-TEXTO
031200              PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
031300           ELSE
031400              MOVE 'SI' TO WS-REFIN-ABIERTA
031500              PERFORM 3100-LEER-I THRU 3100-LEER-F
031600           END-IF
031700        END-IF
031800     END-IF.
031900
032000 1000-INICIO-F. EXIT.
032100
032200
032300*---- CARGA UNA ENTRADA DEL DICCIONARIO EN TABLA -----------------
032400 2000-CARGAR-DICC-I.
032500
032600     READ ARCH-DICC INTO WS-REG-DICCIO
032700
032800     EVALUATE FS-DICC
032900        WHEN '00'
033000           ADD 1 TO WS-DIC-CANT
033100           IF WS-DIC-CANT > 300 THEN
033200              MOVE 'TABLA DE DICCIONARIO LLENA (MAX 300)'
033300                 TO LOG-TEXTO
033400              PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
033500           ELSE
033600              MOVE ENT-VARIABLE TO DIC-VARIABLE (WS-DIC-CANT)
033700              MOVE ENT-CODIGO   TO DIC-CODIGO   (WS-DIC-CANT)
033800              MOVE ENT-ETIQUETA TO DIC-ETIQUETA (WS-DIC-CANT)
033900           END-IF
034000        WHEN '10'
034100           CONTINUE
034200        WHEN OTHER
034300           MOVE 'ERROR DE LECTURA EN EL DICCIONARIO DE CODIGOS'
034400              TO LOG-TEXTO
034500           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
034600     END-EVALUATE.
034700
034800 2000-CARGAR-DICC-F. EXIT.
034900
035000
035100*---- VERIFICA QUE TODA VARIABLE DEL DICCIONARIO EXISTA EN EL ----
035200*---- LAYOUT DEL REGISTRO DE CENSO (R6) --------------------------
035300 2050-VERIF-VARIABLES-I.
035400
035500     IF WS-DIC-CANT > 0
035600        PERFORM 2055-CHEQ-UNA-VBLE-I THRU 2055-CHEQ-UNA-VBLE-F
035700           VARYING IX-DIC FROM 1 BY 1
035800           UNTIL IX-DIC > WS-DIC-CANT
035900              OR RETURN-CODE EQUAL 9999
036000     END-IF.
036100
036200 2050-VERIF-VARIABLES-F. EXIT.
036300
036400
036500 2055-CHEQ-UNA-VBLE-I.
036600
036700     SET IX-VBLE TO 1
036800     SEARCH WS-VBLE-CENSO
036900        AT END
037000           MOVE DIC-VARIABLE (IX-DIC) TO WS-MESSAGE-ERROR
037100           STRING 'VARIABLE '
037200                  DIC-VARIABLE (IX-DIC)
037300                  ' DEL DICC. SIN CAMPO EN EL REGISTRO'
037400                  DELIMITED BY SIZE INTO LOG-TEXTO
037500           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
037600        WHEN WS-VBLE-CENSO (IX-VBLE) = DIC-VARIABLE (IX-DIC)
037700           CONTINUE
037800     END-SEARCH.
037900
038000 2055-CHEQ-UNA-VBLE-F. EXIT.
038100
038200
038300*---- CUERPO DEL PROCESO (UN REGISTRO POR VUELTA) ----------------
038400 3000-PROCESO-I.
038500
038600     PERFORM 3200-VERIF-DUPLICADO-I THRU 3200-VERIF-DUPLICADO-F
038700     PERFORM 3100-LEER-I           THRU 3100-LEER-F.
038800
038900 3000-PROCESO-F. EXIT.
039000
039100
039200*---- LECTURA DEL ARCHIVO CRUDO DE CENSO --------------------------
039300 3100-LEER-I.
039400
039500     READ ARCH-CRUDO INTO WS-REG-CENSO
039600
039700     EVALUATE FS-CRUDO
039800        WHEN '00'
039900           ADD 1 TO WS-CANT-LEIDOS
040000        WHEN '10'
040100           CONTINUE
040200        WHEN OTHER
040300           MOVE 'ERROR DE LECTURA EN EL ARCHIVO CRUDO DE CENSO'
040400              TO LOG-TEXTO
040500           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
040600     END-EVALUATE.
040700
040800 3100-LEER-F. EXIT.
040900
041000
041100*---- REGLA R1: DESCARTA REGISTROS CON SERIE REPETIDA -------------
041200 3200-VERIF-DUPLICADO-I.
041300
041400     MOVE 'NO' TO WS-ES-DUPLICADO
041500
041600     IF WS-SER-CANT > 0
041700        SET IX-SER TO 1
041800        SEARCH WS-SER-VISTO
041900           AT END
042000              CONTINUE
042100           WHEN WS-SER-VISTO (IX-SER) = CENN-NRO-SERIE
042200              MOVE 'SI' TO WS-ES-DUPLICADO
042300        END-SEARCH
042400     END-IF
042500
042600     IF WS-ES-DUPLICADO = 'SI' THEN
042700        ADD 1 TO WS-CANT-DUPLICADOS
042800     ELSE
042900        ADD 1 TO WS-SER-CANT
043000        IF WS-SER-CANT > 9999 THEN
043100           MOVE 'TABLA DE SERIALES LLENA (MAX 9999)'
043200              TO LOG-TEXTO
043300           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
043400        ELSE
043500           MOVE CENN-NRO-SERIE TO WS-SER-VISTO (WS-SER-CANT)
043600           MOVE 'SI' TO WS-REG-VALIDO
043700           PERFORM 3300-VERIF-REGISTRO-I
043800              THRU  3300-VERIF-REGISTRO-F
043900           PERFORM 3400-GRABAR-I THRU 3400-GRABAR-F
044000        END-IF
044100     END-IF.
044200
044300 3200-VERIF-DUPLICADO-F. EXIT.
044400
044500
044600*---- REGLAS R2/R3/R4: FALTANTE E INADMISIBLE POR VARIABLE -------
044700 3300-VERIF-REGISTRO-I.
044800
044900     MOVE 1 TO WS-IX-VAR
045000     PERFORM 3310-VERIF-SEXO-I      THRU 3310-VERIF-SEXO-F
045100     MOVE 2 TO WS-IX-VAR
045200     PERFORM 3320-VERIF-EDAD-I      THRU 3320-VERIF-EDAD-F
045300     MOVE 3 TO WS-IX-VAR
045400     PERFORM 3330-VERIF-CIVIL-I     THRU 3330-VERIF-CIVIL-F
045500     MOVE 4 TO WS-IX-VAR
045600     PERFORM 3340-VERIF-ACTECON-I   THRU 3340-VERIF-ACTECON-F
045700     MOVE 5 TO WS-IX-VAR
045800     PERFORM 3350-VERIF-SALUD-I     THRU 3350-VERIF-SALUD-F.
045900
046000 3300-VERIF-REGISTRO-F. EXIT.
046100
046200
046300 3310-VERIF-SEXO-I.
046400
046500     IF CEN-SEXO = SPACES THEN
046600        ADD 1 TO CTV-FALTANTES (1)
046700        MOVE 'NO' TO WS-REG-VALIDO
046800     ELSE
046900        SET IX-DIC TO 1
047000        SEARCH WS-DIC-ENTRADA
047100           AT END
047200              ADD 1 TO CTV-INADMIS (1)
047300              MOVE 'NO' TO WS-REG-VALIDO
047400           WHEN DIC-VARIABLE (IX-DIC) = 'SEX'
047500            AND DIC-CODIGO-NUM (IX-DIC) = CENN-SEXO
047600              CONTINUE
047700        END-SEARCH
047800     END-IF.
047900
048000 3310-VERIF-SEXO-F. EXIT.
048100
048200
048300 3320-VERIF-EDAD-I.
048400
048500     IF CEN-GRUPO-EDAD = SPACES THEN
048600        ADD 1 TO CTV-FALTANTES (2)
048700        MOVE 'NO' TO WS-REG-VALIDO
048800     ELSE
048900        SET IX-DIC TO 1
049000        SEARCH WS-DIC-ENTRADA
049100           AT END
049200              ADD 1 TO CTV-INADMIS (2)
049300              MOVE 'NO' TO WS-REG-VALIDO
049400           WHEN DIC-VARIABLE (IX-DIC) = 'AGE-GROUP'
049500            AND DIC-CODIGO-NUM (IX-DIC) = CENN-GRUPO-EDAD
049600              CONTINUE
049700        END-SEARCH
049800     END-IF.
049900
050000 3320-VERIF-EDAD-F. EXIT.
050100
050200
050300 3330-VERIF-CIVIL-I.
050400
050500     IF CEN-EST-CIVIL = SPACES THEN
050600        ADD 1 TO CTV-FALTANTES (3)
050700        MOVE 'NO' TO WS-REG-VALIDO
050800     ELSE
050900        SET IX-DIC TO 1
051000        SEARCH WS-DIC-ENTRADA
051100           AT END
051200              ADD 1 TO CTV-INADMIS (3)
051300              MOVE 'NO' TO WS-REG-VALIDO
051400           WHEN DIC-VARIABLE (IX-DIC) = 'MARITAL-STAT'
051500            AND DIC-CODIGO-NUM (IX-DIC) = CENN-EST-CIVIL
051600              CONTINUE
051700        END-SEARCH
051800     END-IF.
051900
052000 3330-VERIF-CIVIL-F. EXIT.
052100
052200
052300 3340-VERIF-ACTECON-I.
052400
052500     IF CEN-ACT-ECON = SPACES THEN
052600        ADD 1 TO CTV-FALTANTES (4)
052700        MOVE 'NO' TO WS-REG-VALIDO
052800     ELSE
052900        SET IX-DIC TO 1
053000        SEARCH WS-DIC-ENTRADA
053100           AT END
053200              ADD 1 TO CTV-INADMIS (4)
053300              MOVE 'NO' TO WS-REG-VALIDO
053400           WHEN DIC-VARIABLE (IX-DIC) = 'ECON-ACT'
053500            AND DIC-CODIGO-NUM (IX-DIC) = CENN-ACT-ECON
053600              CONTINUE
053700        END-SEARCH
053800     END-IF.
053900
054000 3340-VERIF-ACTECON-F. EXIT.
054100
054200
054300 3350-VERIF-SALUD-I.
054400
054500     IF CEN-SALUD = SPACES THEN
054600        ADD 1 TO CTV-FALTANTES (5)
054700        MOVE 'NO' TO WS-REG-VALIDO
054800     ELSE
054900        SET IX-DIC TO 1
055000        SEARCH WS-DIC-ENTRADA
055100           AT END
055200              ADD 1 TO CTV-INADMIS (5)
055300              MOVE 'NO' TO WS-REG-VALIDO
055400           WHEN DIC-VARIABLE (IX-DIC) = 'HEALTH'
055500            AND DIC-CODIGO-NUM (IX-DIC) = CENN-SALUD
055600              CONTINUE
055700        END-SEARCH
055800     END-IF.
055900
056000 3350-VERIF-SALUD-F. EXIT.
056100
056200
056300*---- REGLA R5: GRABA EN REFINADO O ELIMINADOS SEGUN CORRESPONDA -
056400 3400-GRABAR-I.
056500
056600     IF WS-REG-VALIDO = 'SI' THEN
056700        WRITE REG-REFIN FROM WS-REG-CENSO
056800        IF FS-REFIN IS NOT EQUAL '00' THEN
056900           MOVE 'ERROR AL GRABAR EN EL ARCHIVO REFINADO'
057000              TO LOG-TEXTO
057100           PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
057200        ELSE
057300           ADD 1 TO WS-CANT-REFINADOS
057400        END-IF
057500     ELSE
057600        ADD 1 TO WS-CANT-ROTOS
057700        IF WS-HAY-ELIMINADOS = 'NO' THEN
057800           OPEN OUTPUT ARCH-ELIMIN
057900           IF FS-ELIMIN IS NOT EQUAL '00' THEN
058000              MOVE 'ERROR AL ABRIR EL ARCHIVO DE ELIMINADOS'
058100                 TO LOG-TEXTO
058200              PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
058300           ELSE
058400              MOVE 'SI' TO WS-HAY-ELIMINADOS
058500           END-IF
058600        END-IF
058700        IF RETURN-CODE NOT EQUAL 9999
058800           WRITE REG-ELIMIN FROM WS-REG-CENSO
058900           IF FS-ELIMIN IS NOT EQUAL '00' THEN
059000              MOVE 'ERROR AL GRABAR EN EL ARCHIVO DE ELIMINADOS'
059100                 TO LOG-TEXTO
059200              PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
059300           END-IF
059400        END-IF
059500     END-IF.
059600
059700 3400-GRABAR-F. EXIT.
059800
059900
060000*---- RELECTURA DE VERIFICACION DEL ARCHIVO REFINADO --------------
060100 8000-VERIFICAR-SALIDA-I.
060200
060300     CLOSE ARCH-REFIN
060400     MOVE 'NO' TO WS-REFIN-ABIERTA
060500     OPEN INPUT ARCH-REFIN
060600     IF FS-REFIN IS NOT EQUAL '00' THEN
060700        MOVE 'NO SE PUDO RELEER EL ARCHIVO REFINADO'
060800           TO LOG-TEXTO
060900        PERFORM 9900-ABORTAR-I THRU 9900-ABORTAR-F
061000     ELSE
061100        PERFORM 8100-LEER-VERIF-I THRU 8100-LEER-VERIF-F
061200           UNTIL FS-REFIN IS EQUAL '10'
061300        CLOSE ARCH-REFIN
061400        IF WS-CANT-RELEIDOS = WS-CANT-REFINADOS THEN
061500           MOVE 'VERIFICACION DEL REFINADO: CANTIDADES OK'
061600              TO LOG-TEXTO
061700        ELSE
061800           MOVE 'VERIFICACION DEL REFINADO: CANTIDADES NO OK'
061900              TO LOG-TEXTO
062000        END-IF
062100        PERFORM 9800-LOG-I THRU 9800-LOG-F
062200     END-IF.
062300
062400 8000-VERIFICAR-SALIDA-F. EXIT.
062500
062600
062700 8100-LEER-VERIF-I.
062800
062900     READ ARCH-REFIN INTO WS-REG-CENSO
063000     IF FS-REFIN IS EQUAL '00' THEN
063100        ADD 1 TO WS-CANT-RELEIDOS
063200     END-IF.
063300
063400 8100-LEER-VERIF-F. EXIT.
063500
063600
063700*---- CIERRE Y REPORTE FINAL DE CONTADORES (R7) -------------------
063800 9000-FINAL-I.
063900
064000     IF WS-DIC-CANT > 0
064100        MOVE WS-CANT-LEIDOS TO WS-CANT-EDITADO
064200        STRING 'REGISTROS DE CENSO LEIDOS: '
064300               WS-CANT-EDITADO
064400               DELIMITED BY SIZE INTO LOG-TEXTO
064500        PERFORM 9800-LOG-I THRU 9800-LOG-F
064600
064700        IF WS-CANT-DUPLICADOS > 0
064800           MOVE WS-CANT-DUPLICADOS TO WS-CANT-EDITADO
064900           STRING 'DUPLICADOS ELIMINADOS: '
065000                  WS-CANT-EDITADO
065100                  DELIMITED BY SIZE INTO LOG-TEXTO
065200        ELSE
065300           MOVE 'NO SE ENCONTRARON DUPLICADOS' TO LOG-TEXTO
065400        END-IF
065500        PERFORM 9800-LOG-I THRU 9800-LOG-F
065600
065700        PERFORM 9810-LOG-VIOLACIONES-I
065800           THRU  9810-LOG-VIOLACIONES-F
065900           VARYING IX-CTV FROM 1 BY 1 UNTIL IX-CTV > 5
066000
066100        MOVE WS-CANT-ROTOS TO WS-CANT-EDITADO
066200        STRING 'TOTAL DE REGISTROS ELIMINADOS: '
066300               WS-CANT-EDITADO
066400               DELIMITED BY SIZE INTO LOG-TEXTO
066500        PERFORM 9800-LOG-I THRU 9800-LOG-F
066600
066700        IF WS-HAY-ELIMINADOS = 'NO' THEN
066800           MOVE 'NO HAY REGISTROS ELIMINADOS PARA GRABAR'
066900              TO LOG-TEXTO
067000           PERFORM 9800-LOG-I THRU 9800-LOG-F
067100        END-IF
067200
067300        MOVE WS-CANT-REFINADOS TO WS-CANT-EDITADO
067400        STRING 'TOTAL DE REGISTROS REFINADOS: '
067500               WS-CANT-EDITADO
067600               DELIMITED BY SIZE INTO LOG-TEXTO
067700        PERFORM 9800-LOG-I THRU 9800-LOG-F
067800     END-IF
067900
068000     IF RETURN-CODE EQUAL 9999 THEN
068100        MOVE 'CORRIDA FINALIZADA EN FORMA ANORMAL' TO LOG-TEXTO
068200     ELSE
068300        MOVE 'CORRIDA FINALIZADA NORMALMENTE' TO LOG-TEXTO
068400     END-IF
068500     PERFORM 9800-LOG-I THRU 9800-LOG-F
068600
068700     IF WS-CRUDO-ABIERTA = 'SI' THEN
068800        CLOSE ARCH-CRUDO
068900     END-IF
069000     IF WS-REFIN-ABIERTA = 'SI' THEN
069100        CLOSE ARCH-REFIN
069200     END-IF
069300     IF WS-HAY-ELIMINADOS = 'SI' THEN
069400        CLOSE ARCH-ELIMIN
069500     END-IF
069600     IF WS-DICC-ABIERTA = 'SI' THEN
069700        CLOSE ARCH-DICC
069800     END-IF
069900     IF WS-LOG-ABIERTA = 'SI' THEN
070000        CLOSE ARCH-LOG
070100     END-IF.
070200
070300 9000-FINAL-F. EXIT.
070400
070500
070600*---- LOG DE FALTANTES/INADMISIBLES DE UNA VARIABLE (R7) ---------
070700 9810-LOG-VIOLACIONES-I.
070800
070900     IF CTV-FALTANTES (IX-CTV) > 0 THEN
071000        MOVE CTV-FALTANTES (IX-CTV) TO WS-CANT-EDITADO
071100        STRING 'VARIABLE '
071200               WS-VBLE-CENSO (IX-CTV)
071300               ' - FALTANTES: '
071400               WS-CANT-EDITADO
071500               DELIMITED BY SIZE INTO LOG-TEXTO
071600        PERFORM 9800-LOG-I THRU 9800-LOG-F
071700     END-IF
071800
071900     IF CTV-INADMIS (IX-CTV) > 0 THEN
072000        MOVE CTV-INADMIS (IX-CTV) TO WS-CANT-EDITADO
072100        STRING 'VARIABLE '
072200               WS-VBLE-CENSO (IX-CTV)
072300               ' - INADMISIBLES: '
072400               WS-CANT-EDITADO
072500               DELIMITED BY SIZE INTO LOG-TEXTO
072600        PERFORM 9800-LOG-I THRU 9800-LOG-F
072700     END-IF.
072800
072900 9810-LOG-VIOLACIONES-F. EXIT.
073000
073100
073200*---- ESCRIBE UNA LINEA DE LOG Y LA MUESTRA POR DISPLAY -----------
073300 9800-LOG-I.
073400
073500     MOVE SPACES TO WS-REG-LOG
073600     MOVE LOG-TEXTO TO LOG-TEXTO OF WS-REG-LOG
073700     DISPLAY WS-REG-LOG
073800     IF WS-LOG-ABIERTA = 'SI' THEN
073900        WRITE REG-LOG FROM WS-REG-LOG
074000     END-IF.
074100
074200 9800-LOG-F. EXIT.
074300
074400
074500*---- CORTE ABRUPTO DE LA CORRIDA POR ERROR (R6) ------------------
074600 9900-ABORTAR-I.
074700
074800     MOVE '*** ERROR *** ' TO WS-MESSAGE-ERROR
074900     PERFORM 9800-LOG-I THRU 9800-LOG-F
075000     MOVE 9999 TO RETURN-CODE
075100     SET FS-CRUDO-FIN TO TRUE
075200     SET FS-DICC-FIN  TO TRUE.
075300
075400 9900-ABORTAR-F. EXIT.
075500
075600
075700
075800
